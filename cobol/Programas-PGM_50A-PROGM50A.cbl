000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PROGM50A.                                                    
000300 AUTHOR. R GOMEZ MUNOZ.                                                   
000400 INSTALLATION. GERENCIA DE SISTEMAS - CTA CTE Y CONCILIACION.             
000500 DATE-WRITTEN. FEBRERO 1988.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - PROHIBIDA SU DIVULGACION FUERA DEL AREA.         
000800*                                                                         
000900***************************************************************           
001000*                    EXTRACCION DE MOVIMIENTOS                *           
001100*                    ===========================               *          
001200*  Lee TODOS los movimientos de la tabla TBTRANDT, en el      *           
001300*  orden en que el cursor los devuelve (sin ORDER BY), y los  *           
001400*  vuelca sin transformar a un extracto CSV (';') con una     *           
001500*  linea de encabezado, para que lo consuma el subsistema de  *           
001600*  conciliacion de saldos. No suma, no filtra, no rechaza     *           
001700*  ningun registro: todo lo que entra sale.                   *           
001800*                                                               *         
001900*  El archivo de salida es de un solo uso por corrida; el     *           
002000*  numero de generacion unico por corrida lo asigna el JCL    *           
002100*  (GDG +1 sobre DDSALEXP), no este programa.                 *           
002200***************************************************************           
002300*                 HISTORIAL DE MODIFICACIONES                 *           
002400*                 ============================                *           
002500*  FECHA        INIC   TICKET    DESCRIPCION                  *           
002600*  ----------   ----   --------  --------------------------  *            
002700*  1988-02-15   RGM    TK-10041  ALTA DEL PROGRAMA - LISTADO  *           
002800*                                FBA 132 POR IMPRESORA.       *           
002900*  1988-09-02   RGM    TK-10208  CORREGIDO TOTAL GENERAL QUE  *           
003000*                                QUEDABA EN CERO SI NO HABIA   *          
003100*                                MOVIMIENTOS.                 *           
003200*  1991-06-05   RGM    TK-14410  CAMBIO DE ARCHIVO VSAM POR   *           
003300*                                CURSOR DB2 SOBRE TBTRANDT.   *           
003400*  1995-04-18   LFC    TK-17733  AGREGADO SWITCH DE TRAZA     *           
003500*                                (UPSI-0) PARA DIAGNOSTICO.   *           
003600*  1998-11-20   RGM    TK-20037  REVISION Y2K - FECHA DEL     *           
003700*                                MOVIMIENTO YA VENIA CON 4    *           
003800*                                DIGITOS DE ANIO EN LA TABLA.  *          
003900*  2001-09-12   HCV    TK-20145  SE REEMPLAZA EL LISTADO FBA  *           
004000*                                POR EXTRACTO CSV CON HEADER, *           
004100*                                PARA LA NUEVA INTERFASE DE    *          
004200*                                CONCILIACION NOCTURNA.       *           
004300*  2005-03-01   HCV    TK-21980  DD DE SALIDA PASA A SER UNA  *           
004400*                                GDG (+1 POR CORRIDA).        *           
004500*  2013-07-22   MPA    TK-27310  AMPLIADO IMPORTE A 9(9)V99   *           
004600*                                PARA SOPORTAR SALDOS MAYORES.*           
004700*  2013-11-05   MPA    TK-24151  CORREGIDO EL HEADER DEL CSV  *           
004800*                                QUE SALIA "AMO UNT" EN VEZ   *           
004900*                                DE "AMOUNT" (BLANCO DE MAS   *           
005000*                                EN HDR-TEXTO).               *           
005100*  2013-11-06   MPA    TK-24152  CORREGIDA LA COLUMNA AMOUNT  *           
005200*                                QUE SALIA VACIA: EL STRING   *           
005300*                                CORTABA POR EL BLANCO DE     *           
005400*                                SUPRESION DEL IMPORTE EDITADO.*          
005500***************************************************************           
005600*                                                                         
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900*                                                                         
006000 SPECIAL-NAMES.                                                           
006100     UPSI-0 ON STATUS IS WS-TRAZA-ON                                      
006200            OFF STATUS IS WS-TRAZA-OFF.                                   
006300*                                                                         
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600*    1995-04-18 LFC TK-17733 - DD UNICA, SIN ENTRADA POR ARCHIVO          
006700     SELECT SALIDA ASSIGN TO DDSALEXP                                     
006800     FILE STATUS IS FS-SALIDA.                                            
006900*                                                                         
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200*                                                                         
007300*    2001-09-12 HCV TK-20145 - RENGLON CSV, YA NO FBA 132                 
007400 FD  SALIDA                                                               
007500     BLOCK CONTAINS 0 RECORDS                                             
007600     RECORDING MODE IS F.                                                 
007700 01  REG-SALIDA.                                                          
007800     03  REG-SALIDA-TEXTO       PIC X(42).                                
007900     03  FILLER                 PIC X(08).                                
008000*                                                                         
008100 WORKING-STORAGE SECTION.                                                 
008200*=======================*                                                 
008300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
008400*                                                                         
008500*----------- ARCHIVOS ------------------------------------------          
008600 77  FS-SALIDA               PIC XX         VALUE SPACES.                 
008700 77  WS-STATUS-FIN           PIC X          VALUE 'N'.                    
008800     88  WS-FIN-LECTURA                     VALUE 'Y'.                    
008900     88  WS-NO-FIN-LECTURA                  VALUE 'N'.                    
009000*                                                                         
009100*----------- CABECERA DEL EXTRACTO ------------------------------         
009200*    2013-11-05 MPA TK-24151 - HDR-TEXTO/HDR-TEXTO2 PARTIAN               
009300*    LA PALABRA "AMOUNT" EN DOS (SOBRABA UN BLANCO DE RELLENO             
009400*    EN HDR-TEXTO) - CORTE RECONTADO A 38/6 POR COLUMNA.                  
009500 01  WS-REG-HEADER.                                                       
009600     03  HDR-TEXTO           PIC X(38) VALUE                              
009700         'customerNumber;number;transactionDate;'.                        
009800     03  HDR-TEXTO2          PIC X(06) VALUE 'amount'.                    
009900     03  FILLER              PIC X(06) VALUE SPACES.                      
010000*                                                                         
010100*----------- ACUMULADORES (COMP - BINARIOS) ---------------------         
010200 77  WS-MOV-LEIDOS-CANT      PIC 9(9) USAGE COMP    VALUE ZEROS.          
010300 77  WS-MOV-GRABADOS-CANT    PIC 9(9) USAGE COMP    VALUE ZEROS.          
010400 77  WS-FORMATO-PRINT        PIC ZZZZZZZZ9.                               
010500*                                                                         
010600*----------- SQL -------------------------------------------------        
010700 77  WS-SQLCODE    PIC +++999 USAGE DISPLAY VALUE ZEROS.                  
010800 77  NOT-FOUND              PIC S9(9) COMP VALUE  +100.                   
010900*                                                                         
011000*    IMPORTE DEL MOVIMIENTO YA EDITADO PARA EL RENGLON CSV                
011100 77  WS-IMPORTE-TXT-50A     PIC -(9)9.99.                                 
011200*                                                                         
011300*    2013-11-06 MPA TK-24152 - ARRANQUE DEL IMPORTE SIN LOS               
011400*    BLANCOS DE SUPRESION DE CEROS, PARA EL STRING DEL CSV.               
011500 77  WS-LJ-START            PIC 9(2) USAGE COMP    VALUE 1.               
011600*                                                                         
011700     EXEC SQL INCLUDE SQLCA    END-EXEC.                                  
011800     EXEC SQL INCLUDE TBTRANDT END-EXEC.                                  
011900*                                                                         
012000     EXEC SQL                                                             
012100        DECLARE MOVIMIENTO_CURSOR CURSOR                                  
012200        FOR                                                               
012300        SELECT CLIE_NRO,                                                  
012400               NUMERO,                                                    
012500               FECMOV,                                                    
012600               IMPORTE                                                    
012700        FROM   ORIGEN.TBTRANDT                                            
012800     END-EXEC.                                                            
012900*                                                                         
013000*///////////////// COPYS /////////////////////////////////////            
013100     COPY TRANDET.                                                        
013200*///////////////////////////////////////////////////////////////          
013300*                                                                         
013400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
013500*                                                                         
013600 PROCEDURE DIVISION.                                                      
013700*                                                                         
013800 MAIN-PROGRAM-I.                                                          
013900*                                                                         
014000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
014100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
014200                            UNTIL WS-FIN-LECTURA.                         
014300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
014400*                                                                         
014500 MAIN-PROGRAM-F. GOBACK.                                                  
014600*                                                                         
014700*----------------------------------------------------------------         
014800 1000-INICIO-I.                                                           
014900*                                                                         
015000     SET WS-NO-FIN-LECTURA TO TRUE.                                       
015100*                                                                         
015200     OPEN OUTPUT SALIDA.                                                  
015300     IF FS-SALIDA IS NOT EQUAL '00' THEN                                  
015400        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA                     
015500        MOVE 9999 TO RETURN-CODE                                          
015600        SET WS-FIN-LECTURA TO TRUE                                        
015700     END-IF.                                                              
015800*                                                                         
015900     IF WS-NO-FIN-LECTURA THEN                                            
016000        WRITE REG-SALIDA FROM WS-REG-HEADER                               
016100*                                                                         
016200        EXEC SQL OPEN MOVIMIENTO_CURSOR END-EXEC                          
016300*                                                                         
016400        IF SQLCODE NOT EQUAL ZEROS THEN                                   
016500           MOVE SQLCODE TO WS-SQLCODE                                     
016600           DISPLAY '* ERROR OPEN CURSOR = ' WS-SQLCODE                    
016700           MOVE 9999 TO RETURN-CODE                                       
016800           SET WS-FIN-LECTURA TO TRUE                                     
016900        END-IF                                                            
017000     END-IF.                                                              
017100*                                                                         
017200     IF WS-TRAZA-ON THEN                                                  
017300        DISPLAY 'PROGM50A - INICIO DE EXTRACCION'                         
017400     END-IF.                                                              
017500*                                                                         
017600 1000-INICIO-F. EXIT.                                                     
017700*                                                                         
017800*----------------------------------------------------------------         
017900 2000-PROCESO-I.                                                          
018000*                                                                         
018100     PERFORM 2100-FETCH-I   THRU 2100-FETCH-F.                            
018200     IF WS-NO-FIN-LECTURA THEN                                            
018300        PERFORM 2200-GRABAR-I THRU 2200-GRABAR-F                          
018400     END-IF.                                                              
018500*                                                                         
018600 2000-PROCESO-F. EXIT.                                                    
018700*                                                                         
018800*----------------------------------------------------------------         
018900*    CADA FETCH TRAE UN MOVIMIENTO TAL CUAL ESTA EN LA TABLA -            
019000*    NO HAY VALIDACION NI RECHAZO DE REGISTROS (SPEC NO LO PIDE)          
019100*----------------------------------------------------------------         
019200 2100-FETCH-I.                                                            
019300*                                                                         
019400     EXEC SQL                                                             
019500        FETCH MOVIMIENTO_CURSOR                                           
019600           INTO :TRN-CLIE-NRO,                                            
019700                :TRN-NUMERO,                                              
019800                :TRN-FECMOV,                                              
019900                :TRN-IMPORTE                                              
020000     END-EXEC.                                                            
020100*                                                                         
020200     EVALUATE TRUE                                                        
020300        WHEN SQLCODE EQUAL ZEROS                                          
020400           ADD 1 TO WS-MOV-LEIDOS-CANT                                    
020500        WHEN SQLCODE EQUAL NOT-FOUND                                      
020600           SET WS-FIN-LECTURA TO TRUE                                     
020700        WHEN OTHER                                                        
020800           MOVE SQLCODE TO WS-SQLCODE                                     
020900           DISPLAY '* ERROR FETCH CURSOR = ' WS-SQLCODE                   
021000           SET WS-FIN-LECTURA TO TRUE                                     
021100     END-EVALUATE.                                                        
021200*                                                                         
021300 2100-FETCH-F. EXIT.                                                      
021400*                                                                         
021500*----------------------------------------------------------------         
021600*    ARMADO DEL RENGLON CSV: customerNumber;number;date;amount            
021700*    2001-09-12 HCV TK-20145 - PASO DE LISTADO A STRING CSV               
021800*----------------------------------------------------------------         
021900 2200-GRABAR-I.                                                           
022000*                                                                         
022100     MOVE TRN-CLIE-NRO TO TRA-CLIE-NRO.                                   
022200     MOVE TRN-NUMERO   TO TRA-NUMERO.                                     
022300     MOVE TRN-FECMOV   TO TRA-FECHA.                                      
022400     MOVE TRN-IMPORTE  TO TRA-IMPORTE.                                    
022500*                                                                         
022600*    EDITA EL IMPORTE PARA EL TEXTO CSV (SIN FUNCIONES                    
022700*    INTRINSECAS - MOVE NUMERICO A CAMPO EDITADO CON SIGNO)               
022800     MOVE TRN-IMPORTE  TO WS-IMPORTE-TXT-50A.                             
022900*                                                                         
023000*    2013-11-06 MPA TK-24152 - EL CAMPO EDITADO ARRANCA CON               
023100*    BLANCOS DE SUPRESION; SIN ALINEARLO, "DELIMITED BY SPACE"            
023200*    CORTABA EN EL PRIMER BLANCO Y EL IMPORTE SALIA VACIO.                
023300     MOVE 1 TO WS-LJ-START.                                               
023400     PERFORM 2210-ALINEAR-IMPORTE-I THRU 2210-ALINEAR-IMPORTE-F           
023500        UNTIL WS-LJ-START > 13                                            
023600           OR WS-IMPORTE-TXT-50A (WS-LJ-START:1) NOT EQUAL SPACE.         
023700*                                                                         
023800     MOVE SPACES          TO REG-SALIDA.                                  
023900     STRING TRA-CLIE-NRO  DELIMITED BY SPACE                              
024000            ';'           DELIMITED BY SIZE                               
024100            TRA-NUMERO    DELIMITED BY SPACE                              
024200            ';'           DELIMITED BY SIZE                               
024300            TRA-FECHA     DELIMITED BY SPACE                              
024400            ';'           DELIMITED BY SIZE                               
024500            WS-IMPORTE-TXT-50A (WS-LJ-START:) DELIMITED BY SIZE           
024600       INTO REG-SALIDA                                                    
024700     END-STRING.                                                          
024800*                                                                         
024900     WRITE REG-SALIDA.                                                    
025000     IF FS-SALIDA IS NOT EQUAL '00' THEN                                  
025100        DISPLAY '* ERROR EN WRITE SALIDA = ' FS-SALIDA                    
025200        MOVE 9999 TO RETURN-CODE                                          
025300        SET WS-FIN-LECTURA TO TRUE                                        
025400     ELSE                                                                 
025500        ADD 1 TO WS-MOV-GRABADOS-CANT                                     
025600     END-IF.                                                              
025700*                                                                         
025800 2200-GRABAR-F. EXIT.                                                     
025900*                                                                         
026000*----------------------------------------------------------------         
026100*    AVANZA WS-LJ-START MIENTRAS EL IMPORTE EDITADO TENGA UN              
026200*    BLANCO DE SUPRESION EN ESA POSICION (VER TK-24152).                  
026300*----------------------------------------------------------------         
026400 2210-ALINEAR-IMPORTE-I.                                                  
026500*                                                                         
026600     ADD 1 TO WS-LJ-START.                                                
026700*                                                                         
026800 2210-ALINEAR-IMPORTE-F. EXIT.                                            
026900*                                                                         
027000*----------------------------------------------------------------         
027100 9999-FINAL-I.                                                            
027200*                                                                         
027300     EXEC SQL CLOSE MOVIMIENTO_CURSOR END-EXEC.                           
027400     IF SQLCODE NOT EQUAL ZEROS THEN                                      
027500        MOVE SQLCODE TO WS-SQLCODE                                        
027600        DISPLAY '* ERROR CLOSE CURSOR = ' WS-SQLCODE                      
027700     END-IF.                                                              
027800*                                                                         
027900     CLOSE SALIDA.                                                        
028000     IF FS-SALIDA IS NOT EQUAL '00' THEN                                  
028100        DISPLAY '* ERROR EN CLOSE SALIDA = ' FS-SALIDA                    
028200        MOVE 9999 TO RETURN-CODE                                          
028300     END-IF.                                                              
028400*                                                                         
028500     DISPLAY '**********************************************'.            
028600     MOVE WS-MOV-LEIDOS-CANT   TO WS-FORMATO-PRINT.                       
028700     DISPLAY 'TOTAL MOVIMIENTOS LEIDOS    : ' WS-FORMATO-PRINT.           
028800     MOVE WS-MOV-GRABADOS-CANT TO WS-FORMATO-PRINT.                       
028900     DISPLAY 'TOTAL MOVIMIENTOS GRABADOS  : ' WS-FORMATO-PRINT.           
029000*                                                                         
029100 9999-FINAL-F. EXIT.                                                      
