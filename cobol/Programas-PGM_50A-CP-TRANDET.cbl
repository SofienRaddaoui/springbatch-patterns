000100*////////////////// (DETALLE) /////////////////////////////////           
000200***************************************************************           
000300*     LAYOUT MOVIMIENTO (TRANSACTION)  - ARCHIVO CSV          *           
000400*     LARGO REGISTRO DE TRABAJO = 53 BYTES                    *           
000500*     ORIGEN: DDENTMOV / DDDETMOV  (';' DELIMITADO, 1 HEADER)  *          
000600***************************************************************           
000700*  1988-02-15  RGM  TK-10041  ALTA DE COPY PARA CONCILIACION  *           
000800*  1998-11-20  RGM  TK-20037  REVISION Y2K - FECHA A 4 DIGITOS            
000900*  2001-09-10  HCV  TK-20145  PASAJE DE LISTADO FBA A EXTRACTO CSV        
001000***************************************************************           
001100 01  WS-REG-TRANDET.                                                      
001200*    POSICION RELATIVA (01:10) NUMERO DE CLIENTE (CLAVE DE CORTE)         
001300     03  TRA-CLIE-NRO        PIC X(10)    VALUE SPACES.                   
001400*    POSICION RELATIVA (11:10) NUMERO PROPIO DEL MOVIMIENTO               
001500     03  TRA-NUMERO          PIC X(10)    VALUE SPACES.                   
001600*    POSICION RELATIVA (21:10) FECHA DEL MOVIMIENTO AAAA-MM-DD            
001700     03  TRA-FECHA           PIC X(10)    VALUE SPACES.                   
001800*    POSICION RELATIVA (31:13) IMPORTE TAL COMO VIENE EN EL CSV           
001900*    (SIGNO + ENTERO + PUNTO + 2 DECIMALES, EJ. '-1234567.89')            
002000     03  TRA-IMPORTE-TXT     PIC X(13)    VALUE SPACES.                   
002100*    IMPORTE YA CONVERTIDO A NUMERICO EMPACADO, CON SIGNO                 
002200     03  TRA-IMPORTE         PIC S9(9)V99 USAGE COMP-3                    
002300                                          VALUE ZEROS.                    
002400*    POSICION RELATIVA (50:04) RESERVADO PARA USO FUTURO                  
002500     03  FILLER              PIC X(04)    VALUE SPACES.                   
002600*                                                                         
002700*--------------------------------------------------------------           
002800*    VISTA ALTERNATIVA: DESGLOSE DE LA FECHA AAAA-MM-DD, USADA            
002900*    SOLO PARA VALIDACIONES DE FORMATO (NO SE RECALCULA NADA).            
003000*--------------------------------------------------------------           
003100 01  WS-REG-TRANDET-FECHA REDEFINES WS-REG-TRANDET.                       
003200     03  FEC-CLIE-NRO        PIC X(10).                                   
003300     03  FEC-NUMERO          PIC X(10).                                   
003400     03  FEC-FECHA-ANIO      PIC X(04).                                   
003500     03  FEC-FECHA-GUION1    PIC X(01).                                   
003600     03  FEC-FECHA-MES       PIC X(02).                                   
003700     03  FEC-FECHA-GUION2    PIC X(01).                                   
003800     03  FEC-FECHA-DIA       PIC X(02).                                   
003900     03  FILLER              PIC X(23).                                   
004000*                                                                         
004100*--------------------------------------------------------------           
004200*    VISTA ALTERNATIVA: DESGLOSE DEL SIGNO DEL IMPORTE-TEXTO,             
004300*    USADA POR LA RUTINA DE CONVERSION A NUMERICO (SIN FUNCIONES          
004400*    INTRINSECAS - SE ARMA EL NUMERO A MANO, COMO SIEMPRE).               
004500*--------------------------------------------------------------           
004600 01  WS-REG-TRANDET-IMPORTE REDEFINES WS-REG-TRANDET.                     
004700     03  SGN-CLIE-NRO        PIC X(10).                                   
004800     03  SGN-NUMERO          PIC X(10).                                   
004900     03  SGN-FECHA           PIC X(10).                                   
005000     03  SGN-IMPORTE-SIGNO   PIC X(01).                                   
005100     03  SGN-IMPORTE-RESTO   PIC X(12).                                   
005200     03  FILLER              PIC X(10).                                   
005300*                                                                         
005400*--------------------------------------------------------------           
005500*    VISTA ALTERNATIVA: BUFFER PLANO PARA UNSTRING DE LA LINEA            
005600*    CSV LEIDA DE DDENTMOV / DDDETMOV.                                    
005700*--------------------------------------------------------------           
005800 01  WS-REG-TRANDET-BUFFER REDEFINES WS-REG-TRANDET PIC X(53).            
