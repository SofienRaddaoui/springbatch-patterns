000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PROGM51S.                                                    
000300 AUTHOR. R GOMEZ MUNOZ.                                                   
000400 INSTALLATION. GERENCIA DE SISTEMAS - CTA CTE Y CONCILIACION.             
000500 DATE-WRITTEN. MARZO 1988.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - PROHIBIDA SU DIVULGACION FUERA DEL AREA.         
000800*                                                                         
000900***************************************************************           
001000*              CONCILIACION: MAESTRO ARCHIVO CLIENTES         *           
001100*              CONTRA DETALLE TABLA DE MOVIMIENTOS             *          
001200*              =================================               *          
001300*  Lee la maestra de clientes (DDMAECLI, CSV, YA VIENE         *          
001400*  ORDENADA POR NUMERO DE CLIENTE) y la concilia POR IGUALDAD  *          
001500*  DE CLAVE contra el cursor de movimientos de TBTRANDT        *          
001600*  (ORDER BY CLIE_NRO). POR CADA CLIENTE ACUMULA LA SUMA DE    *          
001700*  SUS MOVIMIENTOS (CERO SI NO TIENE NINGUNO) Y GRABA UN       *          
001800*  UNICO RENGLON CSV CON EL CLIENTE Y SU SALDO.                *          
001900*                                                               *         
002000*  ES UN CRUCE SECUENCIAL CLASICO DE UN SOLO PASO (SIN         *          
002100*  RETROCEDER) - POR ESO AMBAS ENTRADAS DEBEN VENIR YA         *          
002200*  ORDENADAS ASCENDENTE POR NUMERO DE CLIENTE.                 *          
002300***************************************************************           
002400*                 HISTORIAL DE MODIFICACIONES                 *           
002500*                 ============================                *           
002600*  FECHA        INIC   TICKET    DESCRIPCION                  *           
002700*  ----------   ----   --------  --------------------------  *            
002800*  1988-03-02   RGM    TK-10055  ALTA DEL PROGRAMA - CRUCE    *           
002900*                                CONTRA ARCHIVO VSAM DE MOVS. *           
003000*  1989-11-14   RGM    TK-11870  CORREGIDO SALDO EN CERO      *           
003100*                                CUANDO EL CLIENTE NO TENIA    *          
003200*                                NINGUN MOVIMIENTO EN EL MES.  *          
003300*  1991-06-06   RGM    TK-14410  EL DETALLE DE MOVIMIENTOS    *           
003400*                                PASA DE ARCHIVO VSAM A        *          
003500*                                CURSOR DB2 SOBRE TBTRANDT.    *          
003600*  1995-04-19   LFC    TK-17733  AGREGADO SWITCH DE TRAZA      *          
003700*                                (UPSI-0) PARA DIAGNOSTICO.    *          
003800*  1998-11-20   RGM    TK-20037  REVISION Y2K - SIN IMPACTO,   *          
003900*                                LA FECHA DEL MOVIMIENTO NO SE *          
004000*                                USA PARA CALCULAR EL SALDO.   *          
004100*  2001-09-13   HCV    TK-20145  LA MAESTRA DE CLIENTES PASA   *          
004200*                                DE ARCHIVO FBA A CSV CON      *          
004300*                                HEADER; LA SALIDA PASA A CSV  *          
004400*                                SIN HEADER.                   *          
004500*  2006-02-08   HCV    TK-22410  REDONDEO DEL SALDO A 2        *          
004600*                                DECIMALES POR "HALF-UP"       *          
004700*                                (ANTES TRUNCABA).             *          
004800*  2013-11-04   MPA    TK-24150  CORREGIDO COLGADO DEL CRUCE   *          
004900*                                CUANDO LLEGABA UN MOVIMIENTO  *          
005000*                                DE UN CLIENTE INEXISTENTE EN  *          
005100*                                LA MAESTRA (SE DESCARTA).     *          
005200*  2013-11-06   MPA    TK-24152  CORREGIDA LA COLUMNA BALANCE  *          
005300*                                QUE SALIA VACIA: EL STRING    *          
005400*                                CORTABA POR EL BLANCO DE      *          
005500*                                SUPRESION DEL SALDO EDITADO.  *          
005600***************************************************************           
005700*                                                                         
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000*                                                                         
006100 SPECIAL-NAMES.                                                           
006200     UPSI-0 ON STATUS IS WS-TRAZA-ON                                      
006300            OFF STATUS IS WS-TRAZA-OFF.                                   
006400*                                                                         
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700     SELECT MAECLI  ASSIGN TO DDMAECLI                                    
006800     FILE STATUS IS FS-MAECLI.                                            
006900*                                                                         
007000     SELECT CLISAL  ASSIGN TO DDCLISAL                                    
007100     FILE STATUS IS FS-CLISAL.                                            
007200*                                                                         
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500*                                                                         
007600*    2001-09-13 HCV TK-20145 - RENGLON CSV, YA NO FBA                     
007700 FD  MAECLI                                                               
007800     BLOCK CONTAINS 0 RECORDS                                             
007900     RECORDING MODE IS F.                                                 
008000 01  REG-MAECLI.                                                          
008100     03  REG-MAECLI-TEXTO       PIC X(140).                               
008200     03  FILLER                 PIC X(10).                                
008300*                                                                         
008400 FD  CLISAL                                                               
008500     BLOCK CONTAINS 0 RECORDS                                             
008600     RECORDING MODE IS F.                                                 
008700 01  REG-CLISAL.                                                          
008800     03  REG-CLISAL-TEXTO       PIC X(140).                               
008900     03  FILLER                 PIC X(10).                                
009000*                                                                         
009100 WORKING-STORAGE SECTION.                                                 
009200*=======================*                                                 
009300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
009400*                                                                         
009500*----------- ARCHIVOS ------------------------------------------          
009600 77  FS-MAECLI               PIC XX         VALUE SPACES.                 
009700 77  FS-CLISAL               PIC XX         VALUE SPACES.                 
009800 77  WS-MAECLI-STATUS        PIC X          VALUE 'N'.                    
009900     88  WS-MAECLI-FIN                      VALUE 'Y'.                    
010000     88  WS-MAECLI-NO-FIN                   VALUE 'N'.                    
010100 77  WS-PRIMERA-LECTURA      PIC X          VALUE 'S'.                    
010200     88  WS-ES-1RA-LECTURA                  VALUE 'S'.                    
010300*                                                                         
010400*----------- DETALLE PENDIENTE (BUFFER DE UN SOLO MOVIMIENTO) --          
010500*    EL CURSOR ES DE AVANCE UNICO: EL MOVIMIENTO QUE SE LEE Y             
010600*    NO PERTENECE AL CLIENTE ACTUAL SE GUARDA ACA PARA EL                 
010700*    PROXIMO CLIENTE (ASI NO SE PIERDE NI SE RELEE NADA).                 
010800 77  WS-DET-PEND-CLIE        PIC X(10)      VALUE SPACES.                 
010900 77  WS-DET-PEND-IMPORTE     PIC S9(9)V99 COMP-3 VALUE ZEROS.             
011000 77  WS-DET-HAY-PEND         PIC X          VALUE 'N'.                    
011100     88  WS-HAY-PENDIENTE                   VALUE 'S'.                    
011200     88  WS-NO-HAY-PENDIENTE                VALUE 'N'.                    
011300 77  WS-DET-CURSOR-FIN       PIC X          VALUE 'N'.                    
011400     88  WS-CURSOR-TERMINADO                VALUE 'S'.                    
011500     88  WS-CURSOR-ABIERTO                  VALUE 'N'.                    
011600*                                                                         
011700*----------- ACUMULADORES (COMP - BINARIOS) ---------------------         
011800 77  WS-CLI-LEIDOS-CANT      PIC 9(9) USAGE COMP    VALUE ZEROS.          
011900 77  WS-CLI-GRABADOS-CANT    PIC 9(9) USAGE COMP    VALUE ZEROS.          
012000 77  WS-MOV-LEIDOS-CANT      PIC 9(9) USAGE COMP    VALUE ZEROS.          
012100 77  WS-MOV-RECHAZ-CANT      PIC 9(9) USAGE COMP    VALUE ZEROS.          
012200 77  WS-FORMATO-PRINT        PIC ZZZZZZZZ9.                               
012300*                                                                         
012400*    2013-11-06 MPA TK-24152 - ARRANQUE DEL SALDO SIN LOS                 
012500*    BLANCOS DE SUPRESION DE CEROS, PARA EL STRING DEL CSV.               
012600 77  WS-LJ-START             PIC 9(2) USAGE COMP    VALUE 1.              
012700*                                                                         
012800*----------- SQL -------------------------------------------------        
012900 77  WS-SQLCODE    PIC +++999 USAGE DISPLAY VALUE ZEROS.                  
013000 77  NOT-FOUND              PIC S9(9) COMP VALUE  +100.                   
013100*                                                                         
013200     EXEC SQL INCLUDE SQLCA    END-EXEC.                                  
013300     EXEC SQL INCLUDE TBTRANDT END-EXEC.                                  
013400*                                                                         
013500     EXEC SQL                                                             
013600        DECLARE MOVIMIENTO_CURSOR CURSOR                                  
013700        FOR                                                               
013800        SELECT CLIE_NRO,                                                  
013900               NUMERO,                                                    
014000               FECMOV,                                                    
014100               IMPORTE                                                    
014200        FROM   ORIGEN.TBTRANDT                                            
014300        ORDER  BY CLIE_NRO                                                
014400     END-EXEC.                                                            
014500*                                                                         
014600*///////////////// COPYS /////////////////////////////////////            
014700     COPY CLIENTE.                                                        
014800*///////////////////////////////////////////////////////////////          
014900*                                                                         
015000 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
015100*                                                                         
015200 PROCEDURE DIVISION.                                                      
015300*                                                                         
015400 MAIN-PROGRAM-I.                                                          
015500*                                                                         
015600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
015700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
015800                            UNTIL WS-MAECLI-FIN.                          
015900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
016000*                                                                         
016100 MAIN-PROGRAM-F. GOBACK.                                                  
016200*                                                                         
016300*----------------------------------------------------------------         
016400 1000-INICIO-I.                                                           
016500*                                                                         
016600     SET WS-MAECLI-NO-FIN    TO TRUE.                                     
016700     SET WS-NO-HAY-PENDIENTE TO TRUE.                                     
016800     SET WS-CURSOR-ABIERTO   TO TRUE.                                     
016900*                                                                         
017000     OPEN INPUT  MAECLI.                                                  
017100     OPEN OUTPUT CLISAL.                                                  
017200     IF FS-MAECLI IS NOT EQUAL '00' OR FS-CLISAL IS NOT EQUAL '00'        
017300        THEN                                                              
017400        DISPLAY '* ERROR EN OPEN MAECLI/CLISAL ' FS-MAECLI                
017500        DISPLAY '* ERROR EN OPEN MAECLI/CLISAL ' FS-CLISAL                
017600        MOVE 9999 TO RETURN-CODE                                          
017700        SET WS-MAECLI-FIN TO TRUE                                         
017800     END-IF.                                                              
017900*                                                                         
018000     IF WS-MAECLI-NO-FIN THEN                                             
018100        EXEC SQL OPEN MOVIMIENTO_CURSOR END-EXEC                          
018200        IF SQLCODE NOT EQUAL ZEROS THEN                                   
018300           MOVE SQLCODE TO WS-SQLCODE                                     
018400           DISPLAY '* ERROR OPEN CURSOR = ' WS-SQLCODE                    
018500           MOVE 9999 TO RETURN-CODE                                       
018600           SET WS-MAECLI-FIN TO TRUE                                      
018700        END-IF                                                            
018800*    SALTEA LA LINEA DE HEADER DE LA MAESTRA DE CLIENTES                  
018900        PERFORM 2100-LEER-MAESTRO-I THRU 2100-LEER-MAESTRO-F              
019000        IF WS-MAECLI-NO-FIN THEN                                          
019100           PERFORM 2100-LEER-MAESTRO-I THRU 2100-LEER-MAESTRO-F           
019200        END-IF                                                            
019300     END-IF.                                                              
019400*                                                                         
019500     IF WS-TRAZA-ON THEN                                                  
019600        DISPLAY 'PROGM51S - INICIO DE CONCILIACION'                       
019700     END-IF.                                                              
019800*                                                                         
019900 1000-INICIO-F. EXIT.                                                     
020000*                                                                         
020100*----------------------------------------------------------------         
020200 2000-PROCESO-I.                                                          
020300*                                                                         
020400     MOVE ZEROS TO CLI-SALDO.                                             
020500     PERFORM 2200-ACUM-DETALLE-I THRU 2200-ACUM-DETALLE-F                 
020600                                 UNTIL WS-CURSOR-TERMINADO                
020700                                 OR    WS-DET-PEND-CLIE                   
020800                                       IS GREATER THAN CLI-NUMERO.        
020900     PERFORM 2300-GRABAR-I     THRU 2300-GRABAR-F.                        
021000     PERFORM 2100-LEER-MAESTRO-I THRU 2100-LEER-MAESTRO-F.                
021100*                                                                         
021200 2000-PROCESO-F. EXIT.                                                    
021300*                                                                         
021400*----------------------------------------------------------------         
021500*    LECTURA DE UN RENGLON DE LA MAESTRA DE CLIENTES Y SU                 
021600*    DESARME EN CAMPOS (UNSTRING, SIN FUNCIONES INTRINSECAS)              
021700*----------------------------------------------------------------         
021800 2100-LEER-MAESTRO-I.                                                     
021900*                                                                         
022000     READ MAECLI INTO WS-REG-CLIENTE-BUFFER.                              
022100     EVALUATE FS-MAECLI                                                   
022200        WHEN '00'                                                         
022300           ADD 1 TO WS-CLI-LEIDOS-CANT                                    
022400           UNSTRING WS-REG-CLIENTE-BUFFER                                 
022500              DELIMITED BY ';'                                            
022600              INTO CLI-NUMERO, CLI-NOMBRE, CLI-APELLIDO,                  
022700                   CLI-DOMICILIO, CLI-CIUDAD, CLI-PROVINCIA,              
022800                   CLI-COD-POSTAL                                         
022900        WHEN '10'                                                         
023000           SET WS-MAECLI-FIN TO TRUE                                      
023100        WHEN OTHER                                                        
023200           DISPLAY '* ERROR EN READ MAECLI = ' FS-MAECLI                  
023300           MOVE 9999 TO RETURN-CODE                                       
023400           SET WS-MAECLI-FIN TO TRUE                                      
023500     END-EVALUATE.                                                        
023600*                                                                         
023700 2100-LEER-MAESTRO-F. EXIT.                                               
023800*                                                                         
023900*----------------------------------------------------------------         
024000*    ACUMULA CONTRA EL CLIENTE ACTUAL TODO MOVIMIENTO PENDIENTE           
024100*    O RECIEN LEIDO CUYA CLAVE COINCIDA; SI EL PENDIENTE ES DE            
024200*    UN CLIENTE MAYOR, LO DEJA PARA EL PROXIMO CLIENTE. SI ES DE          
024300*    UN CLIENTE MENOR (NO EXISTE EN LA MAESTRA) LO DESCARTA Y             
024400*    SIGUE CON EL PROXIMO - SIN ESTO EL CRUCE QUEDABA COLGADO             
024500*    (VER TK-24150).                                                      
024600*----------------------------------------------------------------         
024700 2200-ACUM-DETALLE-I.                                                     
024800*                                                                         
024900     IF WS-NO-HAY-PENDIENTE THEN                                          
025000        PERFORM 2210-FETCH-DETALLE-I THRU 2210-FETCH-DETALLE-F            
025100     END-IF.                                                              
025200*                                                                         
025300     IF WS-HAY-PENDIENTE THEN                                             
025400        IF WS-DET-PEND-CLIE IS EQUAL TO CLI-NUMERO THEN                   
025500           ADD WS-DET-PEND-IMPORTE TO CLI-SALDO                           
025600           ADD 1                   TO WS-MOV-LEIDOS-CANT                  
025700           SET WS-NO-HAY-PENDIENTE TO TRUE                                
025800        ELSE                                                              
025900           IF WS-DET-PEND-CLIE IS LESS THAN CLI-NUMERO THEN               
026000              DISPLAY '* MOVIMIENTO SIN CLIENTE = '                       
026100                      WS-DET-PEND-CLIE                                    
026200              ADD 1 TO WS-MOV-RECHAZ-CANT                                 
026300              SET WS-NO-HAY-PENDIENTE TO TRUE                             
026400           END-IF                                                         
026500        END-IF                                                            
026600     END-IF.                                                              
026700*                                                                         
026800 2200-ACUM-DETALLE-F. EXIT.                                               
026900*                                                                         
027000*----------------------------------------------------------------         
027100 2210-FETCH-DETALLE-I.                                                    
027200*                                                                         
027300     EXEC SQL                                                             
027400        FETCH MOVIMIENTO_CURSOR                                           
027500           INTO :TRN-CLIE-NRO,                                            
027600                :TRN-NUMERO,                                              
027700                :TRN-FECMOV,                                              
027800                :TRN-IMPORTE                                              
027900     END-EXEC.                                                            
028000*                                                                         
028100     EVALUATE TRUE                                                        
028200        WHEN SQLCODE EQUAL ZEROS                                          
028300           MOVE TRN-CLIE-NRO TO WS-DET-PEND-CLIE                          
028400           MOVE TRN-IMPORTE  TO WS-DET-PEND-IMPORTE                       
028500           SET WS-HAY-PENDIENTE TO TRUE                                   
028600        WHEN SQLCODE EQUAL NOT-FOUND                                      
028700           SET WS-CURSOR-TERMINADO  TO TRUE                               
028800           SET WS-NO-HAY-PENDIENTE  TO TRUE                               
028900        WHEN OTHER                                                        
029000           MOVE SQLCODE TO WS-SQLCODE                                     
029100           DISPLAY '* ERROR FETCH CURSOR = ' WS-SQLCODE                   
029200           SET WS-CURSOR-TERMINADO TO TRUE                                
029300           SET WS-NO-HAY-PENDIENTE TO TRUE                                
029400     END-EVALUATE.                                                        
029500*                                                                         
029600 2210-FETCH-DETALLE-F. EXIT.                                              
029700*                                                                         
029800*----------------------------------------------------------------         
029900*    ARMADO DEL RENGLON CSV DE SALIDA - SIN HEADER                        
030000*    2006-02-08 HCV TK-22410 - EL SALDO YA VIENE REDONDEADO               
030100*    "HALF-UP" PORQUE EL COMP-3 DE LA TABLA ES DECIMAL(11,2)              
030200*----------------------------------------------------------------         
030300 2300-GRABAR-I.                                                           
030400*                                                                         
030500     MOVE CLI-SALDO TO CLI-SALDO-TXT.                                     
030600*                                                                         
030700*    2013-11-06 MPA TK-24152 - EL CAMPO EDITADO ARRANCA CON               
030800*    BLANCOS DE SUPRESION; SIN ALINEARLO, "DELIMITED BY SPACE"            
030900*    CORTABA EN EL PRIMER BLANCO Y EL SALDO SALIA VACIO.                  
031000     MOVE 1 TO WS-LJ-START.                                               
031100     PERFORM 2310-ALINEAR-SALDO-I THRU 2310-ALINEAR-SALDO-F               
031200        UNTIL WS-LJ-START > 13                                            
031300           OR CLI-SALDO-TXT (WS-LJ-START:1) NOT EQUAL SPACE.              
031400*                                                                         
031500     MOVE SPACES    TO REG-CLISAL.                                        
031600     STRING CLI-NUMERO     DELIMITED BY SPACE                             
031700            ';'            DELIMITED BY SIZE                              
031800            CLI-NOMBRE     DELIMITED BY SPACE                             
031900            ';'            DELIMITED BY SIZE                              
032000            CLI-APELLIDO   DELIMITED BY SPACE                             
032100            ';'            DELIMITED BY SIZE                              
032200            CLI-DOMICILIO  DELIMITED BY SPACE                             
032300            ';'            DELIMITED BY SIZE                              
032400            CLI-CIUDAD     DELIMITED BY SPACE                             
032500            ';'            DELIMITED BY SIZE                              
032600            CLI-PROVINCIA  DELIMITED BY SPACE                             
032700            ';'            DELIMITED BY SIZE                              
032800            CLI-COD-POSTAL DELIMITED BY SPACE                             
032900            ';'            DELIMITED BY SIZE                              
033000            CLI-SALDO-TXT (WS-LJ-START:) DELIMITED BY SIZE                
033100       INTO REG-CLISAL                                                    
033200     END-STRING.                                                          
033300*                                                                         
033400     WRITE REG-CLISAL.                                                    
033500     IF FS-CLISAL IS NOT EQUAL '00' THEN                                  
033600        DISPLAY '* ERROR EN WRITE CLISAL = ' FS-CLISAL                    
033700        MOVE 9999 TO RETURN-CODE                                          
033800        SET WS-MAECLI-FIN TO TRUE                                         
033900     ELSE                                                                 
034000        ADD 1 TO WS-CLI-GRABADOS-CANT                                     
034100     END-IF.                                                              
034200*                                                                         
034300 2300-GRABAR-F. EXIT.                                                     
034400*                                                                         
034500*----------------------------------------------------------------         
034600*    AVANZA WS-LJ-START MIENTRAS EL SALDO EDITADO TENGA UN                
034700*    BLANCO DE SUPRESION EN ESA POSICION (VER TK-24152).                  
034800*----------------------------------------------------------------         
034900 2310-ALINEAR-SALDO-I.                                                    
035000*                                                                         
035100     ADD 1 TO WS-LJ-START.                                                
035200*                                                                         
035300 2310-ALINEAR-SALDO-F. EXIT.                                              
035400*                                                                         
035500*----------------------------------------------------------------         
035600 9999-FINAL-I.                                                            
035700*                                                                         
035800     IF WS-CURSOR-ABIERTO THEN                                            
035900        EXEC SQL CLOSE MOVIMIENTO_CURSOR END-EXEC                         
036000        IF SQLCODE NOT EQUAL ZEROS THEN                                   
036100           MOVE SQLCODE TO WS-SQLCODE                                     
036200           DISPLAY '* ERROR CLOSE CURSOR = ' WS-SQLCODE                   
036300        END-IF                                                            
036400     END-IF.                                                              
036500*                                                                         
036600     CLOSE MAECLI.                                                        
036700     CLOSE CLISAL.                                                        
036800     IF FS-MAECLI IS NOT EQUAL '00' OR FS-CLISAL IS NOT EQUAL '00'        
036900        THEN                                                              
037000        DISPLAY '* ERROR EN CLOSE MAECLI/CLISAL ' FS-MAECLI               
037100        DISPLAY '* ERROR EN CLOSE MAECLI/CLISAL ' FS-CLISAL               
037200        MOVE 9999 TO RETURN-CODE                                          
037300     END-IF.                                                              
037400*                                                                         
037500     DISPLAY '**********************************************'.            
037600     MOVE WS-CLI-LEIDOS-CANT    TO WS-FORMATO-PRINT.                      
037700     DISPLAY 'TOTAL CLIENTES LEIDOS       : ' WS-FORMATO-PRINT.           
037800     MOVE WS-CLI-GRABADOS-CANT  TO WS-FORMATO-PRINT.                      
037900     DISPLAY 'TOTAL CLIENTES GRABADOS     : ' WS-FORMATO-PRINT.           
038000     MOVE WS-MOV-LEIDOS-CANT    TO WS-FORMATO-PRINT.                      
038100     DISPLAY 'TOTAL MOVIMIENTOS APLICADOS : ' WS-FORMATO-PRINT.           
038200     MOVE WS-MOV-RECHAZ-CANT    TO WS-FORMATO-PRINT.                      
038300     DISPLAY 'TOTAL MOVIMIENTOS RECHAZADOS: ' WS-FORMATO-PRINT.           
038400*                                                                         
038500 9999-FINAL-F. EXIT.                                                      
