000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PROGM52S.                                                    
000300 AUTHOR. R GOMEZ MUNOZ.                                                   
000400 INSTALLATION. GERENCIA DE SISTEMAS - CTA CTE Y CONCILIACION.             
000500 DATE-WRITTEN. MARZO 1988.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - PROHIBIDA SU DIVULGACION FUERA DEL AREA.         
000800*                                                                         
000900***************************************************************           
001000*              CONCILIACION: MAESTRO TABLA CLIENTES           *           
001100*              CONTRA DETALLE ARCHIVO DE MOVIMIENTOS           *          
001200*              =================================               *          
001300*  Lee la maestra de clientes por CURSOR DB2 SOBRE TBCLIENT    *          
001400*  (ORDER BY NUMERO) y la concilia POR IGUALDAD DE CLAVE       *          
001500*  contra el detalle de movimientos que llega en ARCHIVO CSV   *          
001600*  (DDDETMOV, YA VIENE ORDENADO POR NUMERO DE CLIENTE, CON     *          
001700*  HEADER). ES EL MISMO CRUCE QUE PROGM51S PERO CON LAS DOS    *          
001800*  ENTRADAS INVERTIDAS: AQUI EL MAESTRO ES LA TABLA Y EL       *          
001900*  DETALLE ES EL ARCHIVO.                                      *          
002000*                                                               *         
002100*  POR CADA CLIENTE ACUMULA LA SUMA DE SUS MOVIMIENTOS (CERO   *          
002200*  SI NO TIENE NINGUNO) Y GRABA UN UNICO RENGLON CSV CON EL    *          
002300*  CLIENTE Y SU SALDO, SIN HEADER.                             *          
002400***************************************************************           
002500*                 HISTORIAL DE MODIFICACIONES                 *           
002600*                 ============================                *           
002700*  FECHA        INIC   TICKET    DESCRIPCION                  *           
002800*  ----------   ----   --------  --------------------------  *            
002900*  1988-03-03   RGM    TK-10056  ALTA DEL PROGRAMA - CRUCE    *           
003000*                                CONTRA MAESTRO VSAM DE        *          
003100*                                CLIENTES.                    *           
003200*  1991-06-07   RGM    TK-14410  EL MAESTRO DE CLIENTES PASA  *           
003300*                                DE ARCHIVO VSAM A CURSOR DB2  *          
003400*                                SOBRE TBCLIENT.               *          
003500*  1995-04-20   LFC    TK-17733  AGREGADO SWITCH DE TRAZA      *          
003600*                                (UPSI-0) PARA DIAGNOSTICO.    *          
003700*  1998-11-21   RGM    TK-20037  REVISION Y2K - FECHA DEL      *          
003800*                                MOVIMIENTO DEL DETALLE YA     *          
003900*                                VENIA CON 4 DIGITOS DE ANIO.  *          
004000*  2001-09-14   HCV    TK-20145  EL DETALLE DE MOVIMIENTOS     *          
004100*                                PASA DE ARCHIVO FBA A CSV CON *          
004200*                                HEADER; LA SALIDA PASA A CSV   *         
004300*                                SIN HEADER.                   *          
004400*  2006-02-09   HCV    TK-22410  REDONDEO DEL SALDO A 2        *          
004500*                                DECIMALES POR "HALF-UP" AL    *          
004600*                                CONVERTIR EL IMPORTE-TEXTO.   *          
004700*  2013-11-04   MPA    TK-24150  CORREGIDO COLGADO DEL CRUCE   *          
004800*                                CUANDO LLEGABA UN MOVIMIENTO  *          
004900*                                DE UN CLIENTE INEXISTENTE EN  *          
005000*                                LA TABLA (SE DESCARTA).       *          
005100*  2013-11-06   MPA    TK-24152  CORREGIDA LA COLUMNA BALANCE  *          
005200*                                QUE SALIA VACIA: EL STRING    *          
005300*                                CORTABA POR EL BLANCO DE      *          
005400*                                SUPRESION DEL SALDO EDITADO.  *          
005500*  2013-11-08   MPA    TK-24153  EL SALTEO DEL HEADER DEL      *          
005600*                                DETALLE DEJABA UN MOVIMIENTO  *          
005700*                                FALSO PENDIENTE Y EL CRUCE    *          
005800*                                NUNCA LEIA MOVIMIENTOS REALES.*          
005900***************************************************************           
006000*                                                                         
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300*                                                                         
006400 SPECIAL-NAMES.                                                           
006500     UPSI-0 ON STATUS IS WS-TRAZA-ON                                      
006600            OFF STATUS IS WS-TRAZA-OFF                                    
006700     CLASS SIGNO-VALIDO IS '+' '-'.                                       
006800*                                                                         
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100     SELECT DETMOV  ASSIGN TO DDDETMOV                                    
007200     FILE STATUS IS FS-DETMOV.                                            
007300*                                                                         
007400     SELECT CLISAL  ASSIGN TO DDCLISAL                                    
007500     FILE STATUS IS FS-CLISAL.                                            
007600*                                                                         
007700 DATA DIVISION.                                                           
007800 FILE SECTION.                                                            
007900*                                                                         
008000*    2001-09-14 HCV TK-20145 - RENGLON CSV, YA NO FBA                     
008100 FD  DETMOV                                                               
008200     BLOCK CONTAINS 0 RECORDS                                             
008300     RECORDING MODE IS F.                                                 
008400 01  REG-DETMOV.                                                          
008500     03  REG-DETMOV-TEXTO       PIC X(45).                                
008600     03  FILLER                 PIC X(08).                                
008700*                                                                         
008800 FD  CLISAL                                                               
008900     BLOCK CONTAINS 0 RECORDS                                             
009000     RECORDING MODE IS F.                                                 
009100 01  REG-CLISAL.                                                          
009200     03  REG-CLISAL-TEXTO       PIC X(140).                               
009300     03  FILLER                 PIC X(10).                                
009400*                                                                         
009500 WORKING-STORAGE SECTION.                                                 
009600*=======================*                                                 
009700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
009800*                                                                         
009900*----------- ARCHIVOS ------------------------------------------          
010000 77  FS-DETMOV               PIC XX         VALUE SPACES.                 
010100 77  FS-CLISAL               PIC XX         VALUE SPACES.                 
010200 77  WS-MAESTRO-STATUS       PIC X          VALUE 'N'.                    
010300     88  WS-MAESTRO-FIN                     VALUE 'Y'.                    
010400     88  WS-MAESTRO-NO-FIN                  VALUE 'N'.                    
010500*                                                                         
010600*----------- DETALLE PENDIENTE (BUFFER DE UN SOLO MOVIMIENTO) --          
010700*    EL ARCHIVO DE DETALLE ES DE AVANCE UNICO: EL MOVIMIENTO              
010800*    QUE SE LEE Y NO PERTENECE AL CLIENTE ACTUAL SE GUARDA ACA            
010900*    PARA EL PROXIMO CLIENTE.                                             
011000 77  WS-DET-PEND-CLIE        PIC X(10)      VALUE SPACES.                 
011100 77  WS-DET-PEND-IMPORTE     PIC S9(9)V99 COMP-3 VALUE ZEROS.             
011200 77  WS-DET-HAY-PEND         PIC X          VALUE 'N'.                    
011300     88  WS-HAY-PENDIENTE                   VALUE 'S'.                    
011400     88  WS-NO-HAY-PENDIENTE                VALUE 'N'.                    
011500 77  WS-DETMOV-FIN           PIC X          VALUE 'N'.                    
011600     88  WS-DETMOV-TERMINADO                VALUE 'S'.                    
011700     88  WS-DETMOV-ABIERTO                  VALUE 'N'.                    
011800*                                                                         
011900*----------- CONVERSION DE IMPORTE-TEXTO A NUMERICO -------------         
012000*    SIN FUNCIONES INTRINSECAS - SE ARMA EL NUMERO A MANO A               
012100*    PARTIR DEL SIGNO Y LOS DIGITOS DEL CAMPO DE TEXTO DEL CSV.           
012200*    EL PUNTO DECIMAL DEL TEXTO SE SACA POR UNSTRING (UN MOVE             
012300*    DIRECTO A UN CAMPO NUMERICO NO TOLERA EL CARACTER '.').              
012400 77  WS-IMPORTE-ENTERO-TXT   PIC X(09)      VALUE SPACES.                 
012500 77  WS-IMPORTE-DECIMAL-TXT  PIC X(02)      VALUE SPACES.                 
012600 77  WS-IMPORTE-ENTERO       PIC 9(9)     USAGE COMP  VALUE ZEROS.        
012700 77  WS-IMPORTE-DECIMAL      PIC 9(2)     USAGE COMP  VALUE ZEROS.        
012800 77  WS-IMPORTE-ABS          PIC 9(9)V99 COMP    VALUE ZEROS.             
012900*                                                                         
013000*----------- ACUMULADORES (COMP - BINARIOS) ---------------------         
013100 77  WS-MOV-LEIDOS-CANT      PIC 9(9) USAGE COMP    VALUE ZEROS.          
013200 77  WS-MOV-APLICADOS-CANT   PIC 9(9) USAGE COMP    VALUE ZEROS.          
013300 77  WS-MOV-RECHAZ-CANT      PIC 9(9) USAGE COMP    VALUE ZEROS.          
013400 77  WS-CLI-GRABADOS-CANT    PIC 9(9) USAGE COMP    VALUE ZEROS.          
013500 77  WS-FORMATO-PRINT        PIC ZZZZZZZZ9.                               
013600*                                                                         
013700*    2013-11-06 MPA TK-24152 - ARRANQUE DEL SALDO SIN LOS                 
013800*    BLANCOS DE SUPRESION DE CEROS, PARA EL STRING DEL CSV.               
013900 77  WS-LJ-START             PIC 9(2) USAGE COMP    VALUE 1.              
014000*                                                                         
014100*----------- SQL -------------------------------------------------        
014200 77  WS-SQLCODE    PIC +++999 USAGE DISPLAY VALUE ZEROS.                  
014300 77  NOT-FOUND              PIC S9(9) COMP VALUE  +100.                   
014400 77  WS-CURSOR-FIN           PIC X          VALUE 'N'.                    
014500     88  WS-CURSOR-TERMINADO                VALUE 'S'.                    
014600     88  WS-CURSOR-ABIERTO                  VALUE 'N'.                    
014700*                                                                         
014800     EXEC SQL INCLUDE SQLCA    END-EXEC.                                  
014900     EXEC SQL INCLUDE TBCLIENT END-EXEC.                                  
015000*                                                                         
015100     EXEC SQL                                                             
015200        DECLARE CLIENTE_CURSOR CURSOR                                     
015300        FOR                                                               
015400        SELECT NUMERO,                                                    
015500               NOMBRE,                                                    
015600               APELLIDO,                                                  
015700               DOMICILIO,                                                 
015800               CIUDAD,                                                    
015900               PROVINCIA,                                                 
016000               COD_POSTAL                                                 
016100        FROM   ORIGEN.TBCLIENT                                            
016200        ORDER  BY NUMERO                                                  
016300     END-EXEC.                                                            
016400*                                                                         
016500*///////////////// COPYS /////////////////////////////////////            
016600     COPY CLIENTE.                                                        
016700     COPY TRANDET.                                                        
016800*///////////////////////////////////////////////////////////////          
016900*                                                                         
017000 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
017100*                                                                         
017200 PROCEDURE DIVISION.                                                      
017300*                                                                         
017400 MAIN-PROGRAM-I.                                                          
017500*                                                                         
017600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
017700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
017800                            UNTIL WS-MAESTRO-FIN.                         
017900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
018000*                                                                         
018100 MAIN-PROGRAM-F. GOBACK.                                                  
018200*                                                                         
018300*----------------------------------------------------------------         
018400 1000-INICIO-I.                                                           
018500*                                                                         
018600     SET WS-MAESTRO-NO-FIN   TO TRUE.                                     
018700     SET WS-NO-HAY-PENDIENTE TO TRUE.                                     
018800     SET WS-DETMOV-ABIERTO   TO TRUE.                                     
018900     SET WS-CURSOR-ABIERTO   TO TRUE.                                     
019000*                                                                         
019100     OPEN INPUT  DETMOV.                                                  
019200     OPEN OUTPUT CLISAL.                                                  
019300     IF FS-DETMOV IS NOT EQUAL '00' OR FS-CLISAL IS NOT EQUAL '00'        
019400        THEN                                                              
019500        DISPLAY '* ERROR EN OPEN DETMOV/CLISAL ' FS-DETMOV                
019600        DISPLAY '* ERROR EN OPEN DETMOV/CLISAL ' FS-CLISAL                
019700        MOVE 9999 TO RETURN-CODE                                          
019800        SET WS-MAESTRO-FIN TO TRUE                                        
019900     END-IF.                                                              
020000*                                                                         
020100     IF WS-MAESTRO-NO-FIN THEN                                            
020200        EXEC SQL OPEN CLIENTE_CURSOR END-EXEC                             
020300        IF SQLCODE NOT EQUAL ZEROS THEN                                   
020400           MOVE SQLCODE TO WS-SQLCODE                                     
020500           DISPLAY '* ERROR OPEN CURSOR = ' WS-SQLCODE                    
020600           MOVE 9999 TO RETURN-CODE                                       
020700           SET WS-MAESTRO-FIN TO TRUE                                     
020800        END-IF                                                            
020900*    2013-11-08 MPA TK-24153 - EL SALTEO DE HEADER LLAMABA A              
021000*    2110-LEER-DETALLE-I Y DEJABA 'CUSTOMERNU' PENDIENTE COMO SI          
021100*    FUERA UN MOVIMIENTO REAL (VER 2105-SALTEAR-HEADER-I).                
021200        PERFORM 2105-SALTEAR-HEADER-I THRU 2105-SALTEAR-HEADER-F          
021300        PERFORM 2100-LEER-MAESTRO-I THRU 2100-LEER-MAESTRO-F              
021400     END-IF.                                                              
021500*                                                                         
021600     IF WS-TRAZA-ON THEN                                                  
021700        DISPLAY 'PROGM52S - INICIO DE CONCILIACION'                       
021800     END-IF.                                                              
021900*                                                                         
022000 1000-INICIO-F. EXIT.                                                     
022100*                                                                         
022200*----------------------------------------------------------------         
022300 2000-PROCESO-I.                                                          
022400*                                                                         
022500     MOVE ZEROS TO CLI-SALDO.                                             
022600     PERFORM 2200-ACUM-DETALLE-I THRU 2200-ACUM-DETALLE-F                 
022700                                 UNTIL WS-DETMOV-TERMINADO                
022800                                 OR    WS-DET-PEND-CLIE                   
022900                                       IS GREATER THAN CLI-NUMERO.        
023000     PERFORM 2300-GRABAR-I     THRU 2300-GRABAR-F.                        
023100     PERFORM 2100-LEER-MAESTRO-I THRU 2100-LEER-MAESTRO-F.                
023200*                                                                         
023300 2000-PROCESO-F. EXIT.                                                    
023400*                                                                         
023500*----------------------------------------------------------------         
023600*    FETCH DEL PROXIMO CLIENTE DE LA TABLA TBCLIENT                       
023700*----------------------------------------------------------------         
023800 2100-LEER-MAESTRO-I.                                                     
023900*                                                                         
024000     EXEC SQL                                                             
024100        FETCH CLIENTE_CURSOR                                              
024200           INTO :CTE-NUMERO,                                              
024300                :CTE-NOMBRE,                                              
024400                :CTE-APELLIDO,                                            
024500                :CTE-DOMICILIO,                                           
024600                :CTE-CIUDAD,                                              
024700                :CTE-PROVINCIA,                                           
024800                :CTE-COD-POSTAL                                           
024900     END-EXEC.                                                            
025000*                                                                         
025100     EVALUATE TRUE                                                        
025200        WHEN SQLCODE EQUAL ZEROS                                          
025300           MOVE CTE-NUMERO     TO CLI-NUMERO                              
025400           MOVE CTE-NOMBRE     TO CLI-NOMBRE                              
025500           MOVE CTE-APELLIDO   TO CLI-APELLIDO                            
025600           MOVE CTE-DOMICILIO  TO CLI-DOMICILIO                           
025700           MOVE CTE-CIUDAD     TO CLI-CIUDAD                              
025800           MOVE CTE-PROVINCIA  TO CLI-PROVINCIA                           
025900           MOVE CTE-COD-POSTAL TO CLI-COD-POSTAL                          
026000        WHEN SQLCODE EQUAL NOT-FOUND                                      
026100           SET WS-MAESTRO-FIN TO TRUE                                     
026200        WHEN OTHER                                                        
026300           MOVE SQLCODE TO WS-SQLCODE                                     
026400           DISPLAY '* ERROR FETCH CURSOR = ' WS-SQLCODE                   
026500           SET WS-MAESTRO-FIN TO TRUE                                     
026600     END-EVALUATE.                                                        
026700*                                                                         
026800 2100-LEER-MAESTRO-F. EXIT.                                               
026900*                                                                         
027000*----------------------------------------------------------------         
027100*    LECTURA DE UN RENGLON DEL DETALLE DE MOVIMIENTOS Y                   
027200*    CONVERSION DE SU IMPORTE-TEXTO A NUMERICO EMPACADO                   
027300*----------------------------------------------------------------         
027400 2110-LEER-DETALLE-I.                                                     
027500*                                                                         
027600     READ DETMOV INTO WS-REG-TRANDET-BUFFER.                              
027700     EVALUATE FS-DETMOV                                                   
027800        WHEN '00'                                                         
027900           ADD 1 TO WS-MOV-LEIDOS-CANT                                    
028000           UNSTRING WS-REG-TRANDET-BUFFER                                 
028100              DELIMITED BY ';'                                            
028200              INTO TRA-CLIE-NRO, TRA-NUMERO, TRA-FECHA,                   
028300                   TRA-IMPORTE-TXT                                        
028400           PERFORM 2120-CONVERTIR-IMPORTE-I                               
028500                                THRU 2120-CONVERTIR-IMPORTE-F             
028600        WHEN '10'                                                         
028700           SET WS-DETMOV-TERMINADO TO TRUE                                
028800        WHEN OTHER                                                        
028900           DISPLAY '* ERROR EN READ DETMOV = ' FS-DETMOV                  
029000           MOVE 9999 TO RETURN-CODE                                       
029100           SET WS-DETMOV-TERMINADO TO TRUE                                
029200     END-EVALUATE.                                                        
029300*                                                                         
029400 2110-LEER-DETALLE-F. EXIT.                                               
029500*                                                                         
029600*----------------------------------------------------------------         
029700*    2013-11-08 MPA TK-24153 - LECTURA CRUDA DEL HEADER DEL               
029800*    DETALLE; NO PASA POR 2120-CONVERTIR-IMPORTE-I NI DEJA                
029900*    PENDIENTE EL BUFFER DE MOVIMIENTOS (VER 1000-INICIO-I).              
030000*----------------------------------------------------------------         
030100 2105-SALTEAR-HEADER-I.                                                   
030200*                                                                         
030300     READ DETMOV INTO WS-REG-TRANDET-BUFFER.                              
030400     EVALUATE FS-DETMOV                                                   
030500        WHEN '00'                                                         
030600           CONTINUE                                                       
030700        WHEN '10'                                                         
030800           SET WS-DETMOV-TERMINADO TO TRUE                                
030900        WHEN OTHER                                                        
031000           DISPLAY '* ERROR EN READ DETMOV = ' FS-DETMOV                  
031100           MOVE 9999 TO RETURN-CODE                                       
031200           SET WS-DETMOV-TERMINADO TO TRUE                                
031300     END-EVALUATE.                                                        
031400*                                                                         
031500 2105-SALTEAR-HEADER-F. EXIT.                                             
031600*                                                                         
031700*----------------------------------------------------------------         
031800*    DESGLOSE DEL SIGNO Y LOS DIGITOS DEL IMPORTE-TEXTO                   
031900*    (PIC X(13) '-1234567.89') Y ARMADO DEL IMPORTE EMPACADO              
032000*    CON SIGNO - NO SE USA NINGUNA FUNCION INTRINSECA.                    
032100*----------------------------------------------------------------         
032200 2120-CONVERTIR-IMPORTE-I.                                                
032300*                                                                         
032400     MOVE ZEROS  TO WS-IMPORTE-ENTERO, WS-IMPORTE-DECIMAL,                
032500                     WS-IMPORTE-ABS.                                      
032600     IF SGN-IMPORTE-SIGNO IS SIGNO-VALIDO THEN                            
032700        UNSTRING SGN-IMPORTE-RESTO DELIMITED BY '.'                       
032800           INTO WS-IMPORTE-ENTERO-TXT, WS-IMPORTE-DECIMAL-TXT             
032900     ELSE                                                                 
033000*       IMPORTE SIN SIGNO EXPLICITO - SE LEE TODO EL CAMPO                
033100        UNSTRING TRA-IMPORTE-TXT DELIMITED BY '.'                         
033200           INTO WS-IMPORTE-ENTERO-TXT, WS-IMPORTE-DECIMAL-TXT             
033300     END-IF.                                                              
033400     MOVE WS-IMPORTE-ENTERO-TXT  TO WS-IMPORTE-ENTERO.                    
033500     MOVE WS-IMPORTE-DECIMAL-TXT TO WS-IMPORTE-DECIMAL.                   
033600     COMPUTE WS-IMPORTE-ABS ROUNDED =                                     
033700             WS-IMPORTE-ENTERO + (WS-IMPORTE-DECIMAL / 100).              
033800*                                                                         
033900     IF SGN-IMPORTE-SIGNO IS EQUAL TO '-' THEN                            
034000        COMPUTE TRA-IMPORTE = ZEROS - WS-IMPORTE-ABS                      
034100     ELSE                                                                 
034200        MOVE WS-IMPORTE-ABS TO TRA-IMPORTE                                
034300     END-IF.                                                              
034400*                                                                         
034500     MOVE TRA-IMPORTE TO WS-DET-PEND-IMPORTE.                             
034600     MOVE TRA-CLIE-NRO TO WS-DET-PEND-CLIE.                               
034700     SET WS-HAY-PENDIENTE TO TRUE.                                        
034800*                                                                         
034900 2120-CONVERTIR-IMPORTE-F. EXIT.                                          
035000*                                                                         
035100*----------------------------------------------------------------         
035200*    ACUMULA CONTRA EL CLIENTE ACTUAL TODO MOVIMIENTO PENDIENTE           
035300*    O RECIEN LEIDO CUYA CLAVE COINCIDA; SI EL PENDIENTE ES DE            
035400*    UN CLIENTE MAYOR, LO DEJA PARA EL PROXIMO CLIENTE. SI ES DE          
035500*    UN CLIENTE MENOR (NO EXISTE EN LA TABLA) LO DESCARTA Y               
035600*    SIGUE CON EL PROXIMO - SIN ESTO EL CRUCE QUEDABA COLGADO             
035700*    (VER TK-24150).                                                      
035800*----------------------------------------------------------------         
035900 2200-ACUM-DETALLE-I.                                                     
036000*                                                                         
036100     IF WS-NO-HAY-PENDIENTE THEN                                          
036200        PERFORM 2110-LEER-DETALLE-I THRU 2110-LEER-DETALLE-F              
036300     END-IF.                                                              
036400*                                                                         
036500     IF WS-HAY-PENDIENTE THEN                                             
036600        IF WS-DET-PEND-CLIE IS EQUAL TO CLI-NUMERO THEN                   
036700           ADD WS-DET-PEND-IMPORTE TO CLI-SALDO                           
036800           ADD 1                   TO WS-MOV-APLICADOS-CANT               
036900           SET WS-NO-HAY-PENDIENTE TO TRUE                                
037000        ELSE                                                              
037100           IF WS-DET-PEND-CLIE IS LESS THAN CLI-NUMERO THEN               
037200              DISPLAY '* MOVIMIENTO SIN CLIENTE = '                       
037300                      WS-DET-PEND-CLIE                                    
037400              ADD 1 TO WS-MOV-RECHAZ-CANT                                 
037500              SET WS-NO-HAY-PENDIENTE TO TRUE                             
037600           END-IF                                                         
037700        END-IF                                                            
037800     END-IF.                                                              
037900*                                                                         
038000 2200-ACUM-DETALLE-F. EXIT.                                               
038100*                                                                         
038200*----------------------------------------------------------------         
038300*    ARMADO DEL RENGLON CSV DE SALIDA - SIN HEADER                        
038400*----------------------------------------------------------------         
038500 2300-GRABAR-I.                                                           
038600*                                                                         
038700     MOVE CLI-SALDO TO CLI-SALDO-TXT.                                     
038800*                                                                         
038900*    2013-11-06 MPA TK-24152 - EL CAMPO EDITADO ARRANCA CON               
039000*    BLANCOS DE SUPRESION; SIN ALINEARLO, "DELIMITED BY SPACE"            
039100*    CORTABA EN EL PRIMER BLANCO Y EL SALDO SALIA VACIO.                  
039200     MOVE 1 TO WS-LJ-START.                                               
039300     PERFORM 2310-ALINEAR-SALDO-I THRU 2310-ALINEAR-SALDO-F               
039400        UNTIL WS-LJ-START > 13                                            
039500           OR CLI-SALDO-TXT (WS-LJ-START:1) NOT EQUAL SPACE.              
039600*                                                                         
039700     MOVE SPACES    TO REG-CLISAL.                                        
039800     STRING CLI-NUMERO     DELIMITED BY SPACE                             
039900            ';'            DELIMITED BY SIZE                              
040000            CLI-NOMBRE     DELIMITED BY SPACE                             
040100            ';'            DELIMITED BY SIZE                              
040200            CLI-APELLIDO   DELIMITED BY SPACE                             
040300            ';'            DELIMITED BY SIZE                              
040400            CLI-DOMICILIO  DELIMITED BY SPACE                             
040500            ';'            DELIMITED BY SIZE                              
040600            CLI-CIUDAD     DELIMITED BY SPACE                             
040700            ';'            DELIMITED BY SIZE                              
040800            CLI-PROVINCIA  DELIMITED BY SPACE                             
040900            ';'            DELIMITED BY SIZE                              
041000            CLI-COD-POSTAL DELIMITED BY SPACE                             
041100            ';'            DELIMITED BY SIZE                              
041200            CLI-SALDO-TXT (WS-LJ-START:) DELIMITED BY SIZE                
041300       INTO REG-CLISAL                                                    
041400     END-STRING.                                                          
041500*                                                                         
041600     WRITE REG-CLISAL.                                                    
041700     IF FS-CLISAL IS NOT EQUAL '00' THEN                                  
041800        DISPLAY '* ERROR EN WRITE CLISAL = ' FS-CLISAL                    
041900        MOVE 9999 TO RETURN-CODE                                          
042000        SET WS-MAESTRO-FIN TO TRUE                                        
042100     ELSE                                                                 
042200        ADD 1 TO WS-CLI-GRABADOS-CANT                                     
042300     END-IF.                                                              
042400*                                                                         
042500 2300-GRABAR-F. EXIT.                                                     
042600*                                                                         
042700*----------------------------------------------------------------         
042800*    AVANZA WS-LJ-START MIENTRAS EL SALDO EDITADO TENGA UN                
042900*    BLANCO DE SUPRESION EN ESA POSICION (VER TK-24152).                  
043000*----------------------------------------------------------------         
043100 2310-ALINEAR-SALDO-I.                                                    
043200*                                                                         
043300     ADD 1 TO WS-LJ-START.                                                
043400*                                                                         
043500 2310-ALINEAR-SALDO-F. EXIT.                                              
043600*                                                                         
043700*----------------------------------------------------------------         
043800 9999-FINAL-I.                                                            
043900*                                                                         
044000     IF WS-CURSOR-ABIERTO THEN                                            
044100        EXEC SQL CLOSE CLIENTE_CURSOR END-EXEC                            
044200        IF SQLCODE NOT EQUAL ZEROS THEN                                   
044300           MOVE SQLCODE TO WS-SQLCODE                                     
044400           DISPLAY '* ERROR CLOSE CURSOR = ' WS-SQLCODE                   
044500        END-IF                                                            
044600     END-IF.                                                              
044700*                                                                         
044800     CLOSE DETMOV.                                                        
044900     CLOSE CLISAL.                                                        
045000     IF FS-DETMOV IS NOT EQUAL '00' OR FS-CLISAL IS NOT EQUAL '00'        
045100        THEN                                                              
045200        DISPLAY '* ERROR EN CLOSE DETMOV/CLISAL ' FS-DETMOV               
045300        DISPLAY '* ERROR EN CLOSE DETMOV/CLISAL ' FS-CLISAL               
045400        MOVE 9999 TO RETURN-CODE                                          
045500     END-IF.                                                              
045600*                                                                         
045700     DISPLAY '**********************************************'.            
045800     MOVE WS-MOV-LEIDOS-CANT     TO WS-FORMATO-PRINT.                     
045900     DISPLAY 'TOTAL MOVIMIENTOS LEIDOS    : ' WS-FORMATO-PRINT.           
046000     MOVE WS-MOV-APLICADOS-CANT  TO WS-FORMATO-PRINT.                     
046100     DISPLAY 'TOTAL MOVIMIENTOS APLICADOS : ' WS-FORMATO-PRINT.           
046200     MOVE WS-MOV-RECHAZ-CANT     TO WS-FORMATO-PRINT.                     
046300     DISPLAY 'TOTAL MOVIMIENTOS RECHAZADOS: ' WS-FORMATO-PRINT.           
046400     MOVE WS-CLI-GRABADOS-CANT   TO WS-FORMATO-PRINT.                     
046500     DISPLAY 'TOTAL CLIENTES GRABADOS     : ' WS-FORMATO-PRINT.           
046600*                                                                         
046700 9999-FINAL-F. EXIT.                                                      
