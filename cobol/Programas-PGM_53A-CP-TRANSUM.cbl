000100*////////////////// (TOTAL POR CLIENTE) ////////////////////////          
000200***************************************************************           
000300*     LAYOUT TOTAL DE MOVIMIENTOS POR CLIENTE (TRANSACTION-SUM)*          
000400*     SALIDA: DDTOTCLI (';' DELIMITADO, SIN HEADER)            *          
000500*     LARGO REGISTRO DE TRABAJO = 39 BYTES                     *          
000600***************************************************************           
000700*  1988-02-16  RGM  TK-10041  ALTA DE COPY PARA CONCILIACION  *           
000800*  2001-09-11  HCV  TK-20145  PASAJE DE LISTADO FBA A EXTRACTO CSV        
000900*                             DEL TOTAL PARA EL LISTADO DE CORTE          
001000***************************************************************           
001100 01  WS-REG-TRANSUM.                                                      
001200*    POSICION RELATIVA (01:10) NUMERO DE CLIENTE DEL GRUPO                
001300     03  SUM-CLIE-NRO        PIC X(10)    VALUE SPACES.                   
001400*    TOTAL ACUMULADO DEL GRUPO (SUMA DE IMPORTES, CON SIGNO)              
001500     03  SUM-SALDO           PIC S9(9)V99 USAGE COMP-3                    
001600                                          VALUE ZEROS.                    
001700*    TOTAL EDITADO PARA EL RENGLON DE SALIDA CSV (13 BYTES)               
001800     03  SUM-SALDO-TXT       PIC -(9)9.99.                                
001900*    RESERVADO PARA USO FUTURO                                            
002000     03  FILLER              PIC X(10)    VALUE SPACES.                   
002100*                                                                         
002200*--------------------------------------------------------------           
002300*    VISTA ALTERNATIVA: DESGLOSE DE SIGNO DEL TOTAL EDITADO,              
002400*    USADA POR EL LISTADO DE CONTROL DEL CORTE (DISPLAY).                 
002500*--------------------------------------------------------------           
002600 01  WS-REG-TRANSUM-SIGNO REDEFINES WS-REG-TRANSUM.                       
002700     03  FILLER              PIC X(10).                                   
002800     03  FILLER              PIC X(06).                                   
002900     03  SGS-SALDO-SIGNO     PIC X(01).                                   
003000     03  SGS-SALDO-RESTO     PIC X(12).                                   
003100     03  FILLER              PIC X(10).                                   
003200*                                                                         
003300*--------------------------------------------------------------           
003400*    VISTA ALTERNATIVA: BUFFER PLANO DEL REGISTRO DE TOTALES.             
003500*--------------------------------------------------------------           
003600 01  WS-REG-TRANSUM-BUFFER REDEFINES WS-REG-TRANSUM PIC X(39).            
