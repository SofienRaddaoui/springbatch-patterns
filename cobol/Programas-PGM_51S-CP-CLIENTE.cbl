000100*////////////////// (CLIENTE) /////////////////////////////////           
000200***************************************************************           
000300*     LAYOUT CLIENTE (CUSTOMER)  - ARCHIVO CSV                *           
000400*     ENTRADA: DDMAECLI (SIN SALDO)                            *          
000500*     SALIDA : DDCLISAL (CON SALDO CALCULADO, SIN HEADER)      *          
000600*     LARGO REGISTRO DE TRABAJO = 146 BYTES                    *          
000700***************************************************************           
000800*  1988-02-15  RGM  TK-10041  ALTA DE COPY PARA CONCILIACION  *           
000900*  1998-11-20  RGM  TK-20037  REVISION Y2K - SIN CAMPOS DE FECHA          
001000*                             AQUI (REVISADO POR LAS DUDAS)               
001100*  2001-09-10  HCV  TK-20145  PASAJE DE LISTADO FBA A EXTRACTO CSV        
001200*                             AGREGADO SALDO-TXT Y VISTAS REDEFINE        
001300***************************************************************           
001400 01  WS-REG-CLIENTE.                                                      
001500*    POSICION RELATIVA (001:10) NUMERO DE CLIENTE (CLAVE DE CORTE)        
001600     03  CLI-NUMERO          PIC X(10)    VALUE SPACES.                   
001700*    POSICION RELATIVA (011:20) NOMBRE  Y (031:20) APELLIDO               
001800     03  CLI-NOMBRE-APELLIDO.                                             
001900         05  CLI-NOMBRE      PIC X(20)    VALUE SPACES.                   
002000         05  CLI-APELLIDO    PIC X(20)    VALUE SPACES.                   
002100*    POSICION RELATIVA (051:30) DOMICILIO                                 
002200     03  CLI-DOMICILIO       PIC X(30)    VALUE SPACES.                   
002300*    POSICION RELATIVA (081:20) LOCALIDAD  Y (101:2) PROVINCIA            
002400*    Y (103:10) CODIGO POSTAL                                             
002500     03  CLI-UBICACION.                                                   
002600         05  CLI-CIUDAD      PIC X(20)    VALUE SPACES.                   
002700         05  CLI-PROVINCIA   PIC X(02)    VALUE SPACES.                   
002800         05  CLI-COD-POSTAL  PIC X(10)    VALUE SPACES.                   
002900*    SALDO CALCULADO POR EL BATCH (SOLO SALIDA - NO VIENE DE              
003000*    LA MAESTRA DE ENTRADA NI DE LA TABLA)                                
003100     03  CLI-SALDO           PIC S9(9)V99 USAGE COMP-3                    
003200                                          VALUE ZEROS.                    
003300*    SALDO EDITADO PARA EL RENGLON DE SALIDA CSV (13 BYTES)               
003400     03  CLI-SALDO-TXT       PIC -(9)9.99.                                
003500*    RESERVADO PARA USO FUTURO                                            
003600     03  FILLER              PIC X(15)    VALUE SPACES.                   
003700*                                                                         
003800*--------------------------------------------------------------           
003900*    VISTA ALTERNATIVA: NOMBRE Y APELLIDO COMO UN SOLO CAMPO              
004000*    PLANO DE 40 BYTES (RESERVADA PARA FUTUROS LISTADOS).                 
004100*--------------------------------------------------------------           
004200 01  WS-REG-CLIENTE-NOMBRE REDEFINES WS-REG-CLIENTE.                      
004300     03  FILLER              PIC X(10).                                   
004400     03  NOM-NOMBRE-COMPLETO PIC X(40).                                   
004500     03  FILLER              PIC X(96).                                   
004600*                                                                         
004700*--------------------------------------------------------------           
004800*    VISTA ALTERNATIVA: PROVINCIA + CODIGO POSTAL COMO UN SOLO            
004900*    CAMPO PLANO, PARA ARMAR LA ZONA GEOGRAFICA EN UN LISTADO.            
005000*--------------------------------------------------------------           
005100 01  WS-REG-CLIENTE-ZONA REDEFINES WS-REG-CLIENTE.                        
005200     03  FILLER              PIC X(100).                                  
005300     03  ZON-PROV-CODPOS     PIC X(12).                                   
005400     03  FILLER              PIC X(34).                                   
005500*                                                                         
005600*--------------------------------------------------------------           
005700*    VISTA ALTERNATIVA: BUFFER PLANO PARA UNSTRING DE LA LINEA            
005800*    CSV DE LA MAESTRA DE CLIENTES LEIDA DE DDMAECLI.                     
005900*--------------------------------------------------------------           
006000 01  WS-REG-CLIENTE-BUFFER REDEFINES WS-REG-CLIENTE PIC X(146).           
