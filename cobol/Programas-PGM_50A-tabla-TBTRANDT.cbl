000100***************************************************************           
000200* DCLGEN TABLE(ORIGEN.TBTRANDT)                               *           
000300*        LIBRARY(USUARIO.CONCIL.DCLGEN(TBTRANDT))             *           
000400*        ACTION(REPLACE)                                       *          
000500*        LANGUAGE(COBOL)                                       *          
000600*        NAMES(TRN-)                                           *          
000700*        QUOTE                                                 *          
000800*        COLSUFFIX(YES)                                        *          
000900* ... ES EL COMANDO DCLGEN QUE GENERO LAS SIGUIENTES SENTENCIAS*          
001000***************************************************************           
001100*  1991-06-04  RGM  TK-14410  ALTA - TABLA DE MOVIMIENTOS PARA            
001200*                             EL JOB DE CONCILIACION NOCTURNA             
001300***************************************************************           
001400     EXEC SQL DECLARE ORIGEN.TBTRANDT TABLE                               
001500     ( CLIE_NRO                       CHAR(10) NOT NULL,                  
001600       NUMERO                         CHAR(10) NOT NULL,                  
001700       FECMOV                         DATE     NOT NULL,                  
001800       IMPORTE                        DECIMAL(11, 2) NOT NULL             
001900     ) END-EXEC.                                                          
002000***************************************************************           
002100* DECLARACION COBOL DE LA TABLA ORIGEN.TBTRANDT               *           
002200***************************************************************           
002300 01  DCLTBTRANDT.                                                         
002400     10 TRN-CLIE-NRO     PIC X(10).               *> CLIE_NRO             
002500     10 TRN-NUMERO       PIC X(10).               *> NUMERO               
002600     10 TRN-FECMOV       PIC X(10).               *> FECMOV               
002700     10 TRN-IMPORTE      PIC S9(9)V99 USAGE COMP-3. *> IMPORTE            
002800     10 FILLER           PIC X(04).                                       
002900***************************************************************           
003000* LA VISTA SIGUIENTE DESGLOSA FECMOV EN AAAA-MM-DD PARA LOS     *         
003100* DISPLAY DE DIAGNOSTICO DEL JOB (NO SE USA PARA CALCULAR NADA)*          
003200***************************************************************           
003300 01  DCLTBTRANDT-FECHA REDEFINES DCLTBTRANDT.                             
003400     10 TRF-CLIE-NRO     PIC X(10).                                       
003500     10 TRF-NUMERO       PIC X(10).                                       
003600     10 TRF-FECMOV-ANIO  PIC X(04).                                       
003700     10 FILLER           PIC X(01).                                       
003800     10 TRF-FECMOV-MES   PIC X(02).                                       
003900     10 FILLER           PIC X(01).                                       
004000     10 TRF-FECMOV-DIA   PIC X(02).                                       
004100     10 FILLER           PIC X(10).                                       
004200***************************************************************           
004300* CANTIDAD DE COLUMNAS DESCRITAS POR ESTA DECLARACION: 4        *         
004400***************************************************************           
