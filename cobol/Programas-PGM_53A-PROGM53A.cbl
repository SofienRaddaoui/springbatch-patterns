000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PROGM53A.                                                    
000300 AUTHOR. R GOMEZ MUNOZ.                                                   
000400 INSTALLATION. GERENCIA DE SISTEMAS - CTA CTE Y CONCILIACION.             
000500 DATE-WRITTEN. ABRIL 1988.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - PROHIBIDA SU DIVULGACION FUERA DEL AREA.         
000800*                                                                         
000900***************************************************************           
001000*                 CORTE DE CONTROL POR CLIENTE                *           
001100*                 ==============================                *         
001200*  Lee el archivo de movimientos (DDDETMOV, CSV, YA VIENE      *          
001300*  AGRUPADO - TODOS LOS MOVIMIENTOS DE UN MISMO CLIENTE VIENEN *          
001400*  CONSECUTIVOS) Y ACUMULA POR CORTE DE CONTROL SOBRE EL       *          
001500*  NUMERO DE CLIENTE: MIENTRAS EL PROXIMO RENGLON TENGA LA     *          
001600*  MISMA CLAVE SE SIGUE SUMANDO AL GRUPO ABIERTO; EN CUANTO    *          
001700*  CAMBIA LA CLAVE (O SE ACABA EL ARCHIVO) SE CIERRA EL GRUPO  *          
001800*  Y SE GRABA UN RENGLON CON EL CLIENTE Y EL TOTAL.            *          
001900*                                                               *         
002000*  NO RE-ORDENA NADA: SI EL ARCHIVO NO VIENE AGRUPADO POR      *          
002100*  CLIENTE EL RESULTADO TENDRA UN GRUPO POR CADA RACHA, NO     *          
002200*  POR CADA CLIENTE.                                            *         
002300***************************************************************           
002400*                 HISTORIAL DE MODIFICACIONES                 *           
002500*                 ============================                *           
002600*  FECHA        INIC   TICKET    DESCRIPCION                  *           
002700*  ----------   ----   --------  --------------------------  *            
002800*  1988-04-11   RGM    TK-10098  ALTA DEL PROGRAMA - CORTE    *           
002900*                                DE CONTROL POR SUCURSAL SOBRE *          
003000*                                ARCHIVO VSAM (ADAPTADO DE     *          
003100*                                PROGM06A).                   *           
003200*  1990-08-22   RGM    TK-12960  CORTE DE CONTROL CAMBIA DE    *          
003300*                                SUCURSAL A NUMERO DE CLIENTE  *          
003400*                                PARA EL NUEVO PROCESO DE      *          
003500*                                CONCILIACION.                 *          
003600*  1995-04-21   LFC    TK-17733  AGREGADO SWITCH DE TRAZA      *          
003700*                                (UPSI-0) PARA DIAGNOSTICO.    *          
003800*  1998-11-22   RGM    TK-20037  REVISION Y2K - SIN IMPACTO,   *          
003900*                                LA FECHA DEL MOVIMIENTO NO SE *          
004000*                                USA PARA EL CORTE.            *          
004100*  2001-09-15   HCV    TK-20145  EL ARCHIVO DE MOVIMIENTOS     *          
004200*                                PASA DE FBA A CSV CON HEADER; *          
004300*                                LA SALIDA PASA A CSV SIN       *         
004400*                                HEADER (CLIENTE;TOTAL).        *         
004500*  2006-02-10   HCV    TK-22410  REDONDEO DEL TOTAL A 2         *         
004600*                                DECIMALES POR "HALF-UP".       *         
004700*  2013-11-06   MPA    TK-24152  CORREGIDA LA COLUMNA TOTAL     *         
004800*                                QUE SALIA VACIA: EL STRING     *         
004900*                                CORTABA POR EL BLANCO DE       *         
005000*                                SUPRESION DEL TOTAL EDITADO.   *         
005100***************************************************************           
005200*                                                                         
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500*                                                                         
005600 SPECIAL-NAMES.                                                           
005700     UPSI-0 ON STATUS IS WS-TRAZA-ON                                      
005800            OFF STATUS IS WS-TRAZA-OFF                                    
005900     CLASS SIGNO-VALIDO IS '+' '-'.                                       
006000*                                                                         
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT DETMOV  ASSIGN TO DDDETMOV                                    
006400     FILE STATUS IS FS-DETMOV.                                            
006500*                                                                         
006600     SELECT TOTCLI  ASSIGN TO DDTOTCLI                                    
006700     FILE STATUS IS FS-TOTCLI.                                            
006800*                                                                         
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100*                                                                         
007200*    2001-09-15 HCV TK-20145 - RENGLON CSV, YA NO FBA                     
007300 FD  DETMOV                                                               
007400     BLOCK CONTAINS 0 RECORDS                                             
007500     RECORDING MODE IS F.                                                 
007600 01  REG-DETMOV.                                                          
007700     03  REG-DETMOV-TEXTO       PIC X(45).                                
007800     03  FILLER                 PIC X(08).                                
007900*                                                                         
008000 FD  TOTCLI                                                               
008100     BLOCK CONTAINS 0 RECORDS                                             
008200     RECORDING MODE IS F.                                                 
008300 01  REG-TOTCLI.                                                          
008400     03  REG-TOTCLI-TEXTO       PIC X(30).                                
008500     03  FILLER                 PIC X(09).                                
008600*                                                                         
008700 WORKING-STORAGE SECTION.                                                 
008800*=======================*                                                 
008900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
009000*                                                                         
009100*----------- ARCHIVOS ------------------------------------------          
009200 77  FS-DETMOV               PIC XX         VALUE SPACES.                 
009300 77  FS-TOTCLI               PIC XX         VALUE SPACES.                 
009400 77  WS-DETMOV-STATUS        PIC X          VALUE 'N'.                    
009500     88  WS-DETMOV-FIN                      VALUE 'Y'.                    
009600     88  WS-DETMOV-NO-FIN                   VALUE 'N'.                    
009700 77  WS-GRUPOS-STATUS        PIC X          VALUE 'N'.                    
009800     88  WS-NO-HAY-MAS-GRUPOS               VALUE 'Y'.                    
009900     88  WS-HAY-MAS-GRUPOS                  VALUE 'N'.                    
010000*                                                                         
010100*----------- RENGLON LEIDO (RACHA SIGUIENTE - PEEK) -------------         
010200*    "2200-CORTE" COMPARA SIEMPRE CONTRA EL PROXIMO RENGLON YA            
010300*    LEIDO POR ADELANTADO (PEEK), AL IGUAL QUE EL VIEJO CORTE             
010400*    DE SUCURSAL DE PROGM06A.                                             
010500 77  WS-CLAVE-GRUPO           PIC X(10)      VALUE SPACES.                
010600*                                                                         
010700*----------- CONVERSION DE IMPORTE-TEXTO A NUMERICO -------------         
010800 77  WS-IMPORTE-ENTERO-TXT   PIC X(09)      VALUE SPACES.                 
010900 77  WS-IMPORTE-DECIMAL-TXT  PIC X(02)      VALUE SPACES.                 
011000 77  WS-IMPORTE-ENTERO       PIC 9(9)     USAGE COMP  VALUE ZEROS.        
011100 77  WS-IMPORTE-DECIMAL      PIC 9(2)     USAGE COMP  VALUE ZEROS.        
011200 77  WS-IMPORTE-ABS          PIC 9(9)V99 COMP    VALUE ZEROS.             
011300*                                                                         
011400*----------- ACUMULADORES (COMP - BINARIOS) ---------------------         
011500 77  WS-MOV-LEIDOS-CANT      PIC 9(9) USAGE COMP    VALUE ZEROS.          
011600 77  WS-GRUPOS-GRABADOS-CANT PIC 9(9) USAGE COMP    VALUE ZEROS.          
011700 77  WS-FORMATO-PRINT        PIC ZZZZZZZZ9.                               
011800*                                                                         
011900*    2013-11-06 MPA TK-24152 - ARRANQUE DEL TOTAL SIN LOS                 
012000*    BLANCOS DE SUPRESION DE CEROS, PARA EL STRING DEL CSV.               
012100 77  WS-LJ-START             PIC 9(2) USAGE COMP    VALUE 1.              
012200*                                                                         
012300*///////////////// COPYS /////////////////////////////////////            
012400     COPY TRANDET.                                                        
012500     COPY TRANSUM.                                                        
012600*///////////////////////////////////////////////////////////////          
012700*                                                                         
012800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
012900*                                                                         
013000 PROCEDURE DIVISION.                                                      
013100*                                                                         
013200 MAIN-PROGRAM-I.                                                          
013300*                                                                         
013400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
013500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
013600                            UNTIL WS-NO-HAY-MAS-GRUPOS.                   
013700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
013800*                                                                         
013900 MAIN-PROGRAM-F. GOBACK.                                                  
014000*                                                                         
014100*----------------------------------------------------------------         
014200 1000-INICIO-I.                                                           
014300*                                                                         
014400     SET WS-DETMOV-NO-FIN  TO TRUE.                                       
014500     SET WS-HAY-MAS-GRUPOS TO TRUE.                                       
014600*                                                                         
014700     OPEN INPUT  DETMOV.                                                  
014800     OPEN OUTPUT TOTCLI.                                                  
014900     IF FS-DETMOV IS NOT EQUAL '00' OR FS-TOTCLI IS NOT EQUAL '00'        
015000        THEN                                                              
015100        DISPLAY '* ERROR EN OPEN DETMOV/TOTCLI ' FS-DETMOV                
015200        DISPLAY '* ERROR EN OPEN DETMOV/TOTCLI ' FS-TOTCLI                
015300        MOVE 9999 TO RETURN-CODE                                          
015400        SET WS-NO-HAY-MAS-GRUPOS TO TRUE                                  
015500     END-IF.                                                              
015600*                                                                         
015700     IF WS-HAY-MAS-GRUPOS THEN                                            
015800*       SALTEA LA LINEA DE HEADER                                         
015900        PERFORM 2100-LEER-DETALLE-I THRU 2100-LEER-DETALLE-F              
016000*       PRIMER RENGLON REAL - ABRE EL PRIMER GRUPO                        
016100        PERFORM 2100-LEER-DETALLE-I THRU 2100-LEER-DETALLE-F              
016200        IF WS-DETMOV-FIN THEN                                             
016300           SET WS-NO-HAY-MAS-GRUPOS TO TRUE                               
016400        ELSE                                                              
016500           MOVE TRA-CLIE-NRO TO WS-CLAVE-GRUPO                            
016600           MOVE TRA-IMPORTE  TO SUM-SALDO                                 
016700        END-IF                                                            
016800     END-IF.                                                              
016900*                                                                         
017000     IF WS-TRAZA-ON THEN                                                  
017100        DISPLAY 'PROGM53A - INICIO DE CORTE DE CONTROL'                   
017200     END-IF.                                                              
017300*                                                                         
017400 1000-INICIO-F. EXIT.                                                     
017500*                                                                         
017600*----------------------------------------------------------------         
017700*    MIENTRAS EL PROXIMO RENGLON (YA LEIDO POR ADELANTADO EN EL           
017800*    CICLO ANTERIOR) TENGA LA MISMA CLAVE, SE SUMA AL GRUPO SIN           
017900*    CERRARLO; EN CUANTO CAMBIA LA CLAVE O SE TERMINA EL        *         
018000*    ARCHIVO, SE GRABA EL GRUPO Y SE ABRE EL SIGUIENTE.         *         
018100*----------------------------------------------------------------         
018200 2000-PROCESO-I.                                                          
018300*                                                                         
018400     PERFORM 2100-LEER-DETALLE-I THRU 2100-LEER-DETALLE-F.                
018500*                                                                         
018600     IF WS-DETMOV-FIN THEN                                                
018700        PERFORM 2300-GRABAR-I THRU 2300-GRABAR-F                          
018800        SET WS-NO-HAY-MAS-GRUPOS TO TRUE                                  
018900     ELSE                                                                 
019000        IF TRA-CLIE-NRO IS EQUAL TO WS-CLAVE-GRUPO THEN                   
019100           ADD TRA-IMPORTE TO SUM-SALDO                                   
019200        ELSE                                                              
019300           PERFORM 2300-GRABAR-I THRU 2300-GRABAR-F                       
019400           MOVE TRA-CLIE-NRO TO WS-CLAVE-GRUPO                            
019500           MOVE TRA-IMPORTE  TO SUM-SALDO                                 
019600        END-IF                                                            
019700     END-IF.                                                              
019800*                                                                         
019900 2000-PROCESO-F. EXIT.                                                    
020000*                                                                         
020100*----------------------------------------------------------------         
020200*    LECTURA DE UN RENGLON DEL DETALLE DE MOVIMIENTOS Y                   
020300*    CONVERSION DE SU IMPORTE-TEXTO A NUMERICO EMPACADO                   
020400*----------------------------------------------------------------         
020500 2100-LEER-DETALLE-I.                                                     
020600*                                                                         
020700     READ DETMOV INTO WS-REG-TRANDET-BUFFER.                              
020800     EVALUATE FS-DETMOV                                                   
020900        WHEN '00'                                                         
021000           ADD 1 TO WS-MOV-LEIDOS-CANT                                    
021100           UNSTRING WS-REG-TRANDET-BUFFER                                 
021200              DELIMITED BY ';'                                            
021300              INTO TRA-CLIE-NRO, TRA-NUMERO, TRA-FECHA,                   
021400                   TRA-IMPORTE-TXT                                        
021500           PERFORM 2200-CONVERTIR-IMPORTE-I                               
021600                                THRU 2200-CONVERTIR-IMPORTE-F             
021700        WHEN '10'                                                         
021800           SET WS-DETMOV-FIN TO TRUE                                      
021900        WHEN OTHER                                                        
022000           DISPLAY '* ERROR EN READ DETMOV = ' FS-DETMOV                  
022100           MOVE 9999 TO RETURN-CODE                                       
022200           SET WS-DETMOV-FIN TO TRUE                                      
022300     END-EVALUATE.                                                        
022400*                                                                         
022500 2100-LEER-DETALLE-F. EXIT.                                               
022600*                                                                         
022700*----------------------------------------------------------------         
022800*    DESGLOSE DEL SIGNO Y LOS DIGITOS DEL IMPORTE-TEXTO Y                 
022900*    ARMADO DEL IMPORTE EMPACADO CON SIGNO (SIN FUNCIONES                 
023000*    INTRINSECAS - EL PUNTO DECIMAL SE SACA POR UNSTRING).                
023100*----------------------------------------------------------------         
023200 2200-CONVERTIR-IMPORTE-I.                                                
023300*                                                                         
023400     MOVE ZEROS TO WS-IMPORTE-ENTERO, WS-IMPORTE-DECIMAL,                 
023500                   WS-IMPORTE-ABS.                                        
023600     IF SGN-IMPORTE-SIGNO IS SIGNO-VALIDO THEN                            
023700        UNSTRING SGN-IMPORTE-RESTO DELIMITED BY '.'                       
023800           INTO WS-IMPORTE-ENTERO-TXT, WS-IMPORTE-DECIMAL-TXT             
023900     ELSE                                                                 
024000        UNSTRING TRA-IMPORTE-TXT DELIMITED BY '.'                         
024100           INTO WS-IMPORTE-ENTERO-TXT, WS-IMPORTE-DECIMAL-TXT             
024200     END-IF.                                                              
024300     MOVE WS-IMPORTE-ENTERO-TXT  TO WS-IMPORTE-ENTERO.                    
024400     MOVE WS-IMPORTE-DECIMAL-TXT TO WS-IMPORTE-DECIMAL.                   
024500     COMPUTE WS-IMPORTE-ABS ROUNDED =                                     
024600             WS-IMPORTE-ENTERO + (WS-IMPORTE-DECIMAL / 100).              
024700*                                                                         
024800     IF SGN-IMPORTE-SIGNO IS EQUAL TO '-' THEN                            
024900        COMPUTE TRA-IMPORTE = ZEROS - WS-IMPORTE-ABS                      
025000     ELSE                                                                 
025100        MOVE WS-IMPORTE-ABS TO TRA-IMPORTE                                
025200     END-IF.                                                              
025300*                                                                         
025400 2200-CONVERTIR-IMPORTE-F. EXIT.                                          
025500*                                                                         
025600*----------------------------------------------------------------         
025700*    ARMADO DEL RENGLON CSV DE SALIDA - SIN HEADER                        
025800*    (NUMERO DE CLIENTE DEL GRUPO ; TOTAL DEL GRUPO)                      
025900*----------------------------------------------------------------         
026000 2300-GRABAR-I.                                                           
026100*                                                                         
026200     MOVE WS-CLAVE-GRUPO TO SUM-CLIE-NRO.                                 
026300     MOVE SUM-SALDO      TO SUM-SALDO-TXT.                                
026400*                                                                         
026500*    2013-11-06 MPA TK-24152 - EL CAMPO EDITADO ARRANCA CON               
026600*    BLANCOS DE SUPRESION; SIN ALINEARLO, "DELIMITED BY SPACE"            
026700*    CORTABA EN EL PRIMER BLANCO Y EL TOTAL SALIA VACIO.                  
026800     MOVE 1 TO WS-LJ-START.                                               
026900     PERFORM 2310-ALINEAR-SALDO-I THRU 2310-ALINEAR-SALDO-F               
027000        UNTIL WS-LJ-START > 13                                            
027100           OR SUM-SALDO-TXT (WS-LJ-START:1) NOT EQUAL SPACE.              
027200*                                                                         
027300     MOVE SPACES        TO REG-TOTCLI.                                    
027400     STRING SUM-CLIE-NRO    DELIMITED BY SPACE                            
027500            ';'             DELIMITED BY SIZE                             
027600            SUM-SALDO-TXT (WS-LJ-START:) DELIMITED BY SIZE                
027700       INTO REG-TOTCLI                                                    
027800     END-STRING.                                                          
027900*                                                                         
028000     WRITE REG-TOTCLI.                                                    
028100     IF FS-TOTCLI IS NOT EQUAL '00' THEN                                  
028200        DISPLAY '* ERROR EN WRITE TOTCLI = ' FS-TOTCLI                    
028300        MOVE 9999 TO RETURN-CODE                                          
028400        SET WS-NO-HAY-MAS-GRUPOS TO TRUE                                  
028500     ELSE                                                                 
028600        ADD 1 TO WS-GRUPOS-GRABADOS-CANT                                  
028700     END-IF.                                                              
028800*                                                                         
028900 2300-GRABAR-F. EXIT.                                                     
029000*                                                                         
029100*----------------------------------------------------------------         
029200*    AVANZA WS-LJ-START MIENTRAS EL TOTAL EDITADO TENGA UN                
029300*    BLANCO DE SUPRESION EN ESA POSICION (VER TK-24152).                  
029400*----------------------------------------------------------------         
029500 2310-ALINEAR-SALDO-I.                                                    
029600*                                                                         
029700     ADD 1 TO WS-LJ-START.                                                
029800*                                                                         
029900 2310-ALINEAR-SALDO-F. EXIT.                                              
030000*                                                                         
030100*----------------------------------------------------------------         
030200 9999-FINAL-I.                                                            
030300*                                                                         
030400     CLOSE DETMOV.                                                        
030500     CLOSE TOTCLI.                                                        
030600     IF FS-DETMOV IS NOT EQUAL '00' OR FS-TOTCLI IS NOT EQUAL '00'        
030700        THEN                                                              
030800        DISPLAY '* ERROR EN CLOSE DETMOV/TOTCLI ' FS-DETMOV               
030900        DISPLAY '* ERROR EN CLOSE DETMOV/TOTCLI ' FS-TOTCLI               
031000        MOVE 9999 TO RETURN-CODE                                          
031100     END-IF.                                                              
031200*                                                                         
031300     DISPLAY '**********************************************'.            
031400     MOVE WS-MOV-LEIDOS-CANT       TO WS-FORMATO-PRINT.                   
031500     DISPLAY 'TOTAL MOVIMIENTOS LEIDOS    : ' WS-FORMATO-PRINT.           
031600     MOVE WS-GRUPOS-GRABADOS-CANT  TO WS-FORMATO-PRINT.                   
031700     DISPLAY 'TOTAL GRUPOS GRABADOS       : ' WS-FORMATO-PRINT.           
031800*                                                                         
031900 9999-FINAL-F. EXIT.                                                      
