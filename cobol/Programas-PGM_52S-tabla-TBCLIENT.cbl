000100***************************************************************           
000200* DCLGEN TABLE(ORIGEN.TBCLIENT)                                *          
000300*        LIBRARY(USUARIO.CONCIL.DCLGEN(TBCLIENT))              *          
000400*        ACTION(REPLACE)                                        *         
000500*        LANGUAGE(COBOL)                                        *         
000600*        NAMES(CTE-)                                            *         
000700*        QUOTE                                                  *         
000800*        COLSUFFIX(YES)                                         *         
000900* ... ES EL COMANDO DCLGEN QUE GENERO LAS SIGUIENTES SENTENCIAS *         
001000***************************************************************           
001100*  1991-06-03  RGM  TK-14410  ALTA - TABLA DE CLIENTES PARA               
001200*                             EL JOB DE CONCILIACION NOCTURNA             
001300*  2001-09-10  HCV  TK-20145  AGREGADA VISTA REDEFINES DE NOMBRE          
001400***************************************************************           
001500     EXEC SQL DECLARE ORIGEN.TBCLIENT TABLE                               
001600     ( NUMERO                         CHAR(10) NOT NULL,                  
001700       NOMBRE                         CHAR(20) NOT NULL,                  
001800       APELLIDO                       CHAR(20) NOT NULL,                  
001900       DOMICILIO                      CHAR(30) NOT NULL,                  
002000       CIUDAD                         CHAR(20) NOT NULL,                  
002100       PROVINCIA                      CHAR(2)  NOT NULL,                  
002200       COD_POSTAL                     CHAR(10) NOT NULL                   
002300     ) END-EXEC.                                                          
002400***************************************************************           
002500* DECLARACION COBOL DE LA TABLA ORIGEN.TBCLIENT                *          
002600***************************************************************           
002700 01  DCLTBCLIENT.                                                         
002800     10 CTE-NUMERO      PIC X(10).               *> NUMERO                
002900     10 CTE-NOMBRE      PIC X(20).               *> NOMBRE                
003000     10 CTE-APELLIDO    PIC X(20).               *> APELLIDO              
003100     10 CTE-DOMICILIO   PIC X(30).               *> DOMICILIO             
003200     10 CTE-CIUDAD      PIC X(20).               *> CIUDAD                
003300     10 CTE-PROVINCIA   PIC X(02).               *> PROVINCIA             
003400     10 CTE-COD-POSTAL  PIC X(10).               *> COD_POSTAL            
003500     10 FILLER          PIC X(08).                                        
003600***************************************************************           
003700* LA TABLA NO TRAE SALDO: EL SALDO LO CALCULA EL BATCH A PARTIR*          
003800* DE LOS MOVIMIENTOS - ESTA VISTA SOLO UNE NOMBRE Y APELLIDO   *          
003900* PARA LOS DISPLAY DE DIAGNOSTICO DEL JOB.                     *          
004000***************************************************************           
004100 01  DCLTBCLIENT-NOMBRE REDEFINES DCLTBCLIENT.                            
004200     10 NOF-NUMERO       PIC X(10).                                       
004300     10 NOF-NOMBRE-COMPL PIC X(40).                                       
004400     10 FILLER           PIC X(70).                                       
004500***************************************************************           
004600* CANTIDAD DE COLUMNAS DESCRITAS POR ESTA DECLARACION: 7        *         
004700***************************************************************           
